000100*                                                                       00000100
000200*    REFERENCE TABLES FOR CSV IMPORT VALIDATION.                        00000200
000300*    CATEGORY CODES AND ISO-4217 CURRENCY CODES ARE FIXED               00000300
000400*    ENUMERATIONS FOR THIS RELEASE - NOT WORTH A LOOKUP FILE.           00000400
000500*    880613  PB   INITIAL COPY.                                         00000500
000600*    940822  SS   ADDED CHF/CAD/AUD AFTER THE SWISS AND                 00000600
000700*                CANADIAN PILOT CUSTOMERS CAME ON BOARD (REQ            00000700
000800*                TAB-0140). TABLE IS OPEN TO GROWTH - BUMP              00000800
000900*                CATTAB-CURR-MAX IF YOU ADD MORE.                       00000900
001000*                                                                       00001000
001100 01  CATTAB-CATEGORY-TABLE.                                             00001100
001200     03 FILLER PIC X(13) VALUE 'ENTERTAINMENT'.                         00001200
001300     03 FILLER PIC X(13) VALUE 'FOOD'.                                  00001300
001400     03 FILLER PIC X(13) VALUE 'HEALTHCARE'.                            00001400
001500     03 FILLER PIC X(13) VALUE 'OTHER'.                                 00001500
001600     03 FILLER PIC X(13) VALUE 'SALARY'.                                00001600
001700     03 FILLER PIC X(13) VALUE 'SHOPPING'.                              00001700
001800     03 FILLER PIC X(13) VALUE 'TRANSFER'.                              00001800
001900     03 FILLER PIC X(13) VALUE 'TRANSPORT'.                             00001900
002000     03 FILLER PIC X(13) VALUE 'UTILITIES'.                             00002000
002100 01  CATTAB-CATEGORY-REDEF REDEFINES CATTAB-CATEGORY-TABLE.             00002100
002200     03 CATTAB-CATEGORY-CODE        PIC X(13) OCCURS 9 TIMES.           00002200
002300 77  CATTAB-CAT-MAX                 PIC S9(4) COMP VALUE 9.             00002300
002400*                                                                       00002400
002500 01  CATTAB-CURRENCY-TABLE.                                             00002500
002600     03 FILLER PIC X(3) VALUE 'AUD'.                                    00002600
002700     03 FILLER PIC X(3) VALUE 'CAD'.                                    00002700
002800     03 FILLER PIC X(3) VALUE 'CHF'.                                    00002800
002900     03 FILLER PIC X(3) VALUE 'EUR'.                                    00002900
003000     03 FILLER PIC X(3) VALUE 'GBP'.                                    00003000
003100     03 FILLER PIC X(3) VALUE 'JPY'.                                    00003100
003200     03 FILLER PIC X(3) VALUE 'PLN'.                                    00003200
003300     03 FILLER PIC X(3) VALUE 'USD'.                                    00003300
003400 01  CATTAB-CURRENCY-REDEF REDEFINES CATTAB-CURRENCY-TABLE.             00003400
003500     03 CATTAB-CURRENCY-CODE        PIC X(3) OCCURS 8 TIMES.            00003500
003600 77  CATTAB-CURR-MAX                PIC S9(4) COMP VALUE 8.             00003600
