000100*                                                                       00000100
000200*    CANONICAL TRANSACTION RECORD - ONE PER VALID IMPORTED ROW          00000200
000300*    WRITTEN BY TabReadCsv, READ BY tabstats FOR ALL REPORTS.           00000300
000400*    880613  PB   INITIAL COPY, MODELLED ON THE OLD INVOICE             00000400
000500*                RECORD LAYOUT.                                         00000500
000600*    900228  SS   ADDED IMPORT-BATCH-ID FK AFTER THE AUDIT              00000600
000700*                TRAIL RETRO-FIT (REQ TAB-0091).                        00000700
000800*                                                                       00000800
000900 01  TRANSACT-RECORD.                                                   00000900
001000     03 TR-TRANSACTION-ID           PIC X(36).                          00001000
001100     03 TR-IBAN                     PIC X(34).                          00001100
001200     03 TR-TRANSACTION-DATE.                                            00001200
001300        05 TR-TRANSACTION-CCYY      PIC 9(4).                           00001300
001400        05 TR-TRANSACTION-MM        PIC 9(2).                           00001400
001500        05 TR-TRANSACTION-DD        PIC 9(2).                           00001500
001600     03 TR-TRANSACTION-DATE-RED REDEFINES TR-TRANSACTION-DATE           00001600
001700                                    PIC 9(8).                           00001700
001800     03 TR-CURRENCY-CODE            PIC X(3).                           00001800
001900     03 TR-CATEGORY-CODE            PIC X(13).                          00001900
002000     03 TR-AMOUNT                   PIC S9(13)V99 COMP-3.               00002000
002100     03 TR-IMPORT-BATCH-ID          PIC X(36).                          00002100
002200     03 FILLER                      PIC X(10).                          00002200
