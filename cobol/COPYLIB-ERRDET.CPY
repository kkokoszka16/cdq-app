000100*                                                                 00000100
000200*    ERROR-DETAIL RECORD - ONE PER REJECTED CSV ROW.              00000200
000300*    SHARES THE IMPORT-BATCH-LOG FD WITH THE HEADER RECORD IN     00000300
000400*    COPYLIB-IMPBATCH; IB-RECORD-TYPE OF 'E' SELECTS THIS VIEW.   00000400
000500*    ORIGINALLY THE OLD ITEM/PRICE LINE COPYBOOK, CUT DOWN TO     00000500
000600*    ROW-NUMBER + REJECTION MESSAGE FOR THE IMPORT AUDIT.         00000600
000700*    880613  PB   INITIAL COPY FROM ITEM.                         00000700
000800*    910704  SS   DROPPED THE OLD QTY/PRICE FIELDS - NOT          00000800
000900*                MEANINGFUL FOR A REJECTED ROW.                   00000900
001000*    111024  SS   ADDED THE OWNING BATCH ID SO A STATUS ENQUIRY   00001000
001100*                CAN PULL BACK JUST ITS OWN REJECT LINES ONCE     00001100
001200*                HEADERS FROM SEVERAL BATCHES ARE INTERLEAVED IN  00001200
001300*                THE LOG (TAB-0325).                              00001300
001400*                                                                 00001400
001500 01  ERRDET-RECORD.                                               00001500
001600     03 ED-RECORD-TYPE              PIC X(1).                     00001600
001700        88  ED-IS-ERROR-DETAIL-REC          VALUE 'E'.            00001700
001800     03 ED-DETAIL-BODY.                                           00001800
001900        05 ED-BATCH-ID              PIC X(36).                    00001900
002000        05 ED-ROW-NUMBER            PIC 9(9).                     00002000
002100        05 ED-MESSAGE               PIC X(200).                   00002100
002200        05 FILLER                   PIC X(186).                   00002200
