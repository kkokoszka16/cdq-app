000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID. tab.                                                 00000200
000300 AUTHOR. PETER B.                                                 00000300
000400 INSTALLATION. TAB PROJECT.                                       00000400
000500 DATE-WRITTEN. 06/20/88.                                          00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY. UNCLASSIFIED.                                          00000700
000800***************************************************************** 00000800
000900*    TAB - NIGHTLY BATCH DRIVER FOR THE STATEMENT IMPORT AND    * 00000900
001000*    REPORTING SUITE.  ONE CONTROL CARD PER UNIT OF WORK - NO   * 00001000
001100*    OPERATOR IS SAT AT A TERMINAL FOR THIS RUN, SO THE OLD PBS * 00001100
001200*    KEYBOARD MENU SHAPE IS KEPT BUT DRIVEN OFF CTLCARD INSTEAD * 00001200
001300*    OF THE CONSOLE.  ADD ONE CARD PER FILE TO IMPORT, PER      * 00001300
001400*    STATUS LOOKUP, OR PER REPORT WANTED THAT NIGHT.            * 00001400
001500*                                                                *00001500
001600*    CHANGE LOG                                                 * 00001600
001700*    880620  PB   INITIAL VERSION - IMPORT CARDS ONLY.          * 00001700
001800*    880902  PB   ADDED THE STATUS-LOOKUP CARD TYPE (REQ        * 00001800
001900*                TAB-0009) FOR RERUN NIGHTS.                     *00001900
002000*    891130  SS   ADDED THE THREE REPORT CARD TYPES ONCE         *00002000
002100*                TABSTATS WAS READY (REQ TAB-0028).              *00002100
002200*    900415  PB   RUN NOW PRINTS A ONE-LINE TALLY OF CARDS BY    *00002200
002300*                TYPE AT END-OF-JOB (REQ TAB-0033 FOLLOW-UP).    *00002300
002400*    930111  PB   BAD CONTROL CARDS ARE NOW COUNTED AND LOGGED   *00002400
002500*                RATHER THAN JUST DISPLAYED AND DROPPED (REQ     *00002500
002600*                TAB-0089) - OPERATORS WERE MISSING THEM.        *00002600
002700*    990105  PB   Y2K - RUN-DATE HEADING WINDOWS THE TWO-DIGIT   *00002700
002800*                YEAR THE SAME WAY TABREADCSV DOES (TAB-0201).   *00002800
002900*    050317  SS   RAISED CTLCARD RECORD LENGTH TO CARRY THE      *00002900
003000*                WIDER FILENAME FIELD (TAB-0281 FOLLOW-UP).      *00003000
003100*    111003  SS   REPORT CARDS NOW CARRY THE PERIOD YEAR/MONTH   *00003100
003200*                THROUGH TO TABSTATS - REPORTS WERE SCANNING     *00003200
003300*                THE WHOLE MASTER FILE EVERY NIGHT (TAB-0320).   *00003300
003400***************************************************************** 00003400
003500                                                                  00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM                                           00003900
004000     CLASS NUMERIC-DIGIT IS '0' THRU '9'                          00004000
004100     UPSI-0 ON STATUS IS TAB-RERUN-SW.                            00004100
004200                                                                  00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD                   00004500
004600         ORGANIZATION IS LINE SEQUENTIAL                          00004600
004700         FILE STATUS IS CTLCARD-FS.                               00004700
004800                                                                  00004800
004900 DATA DIVISION.                                                   00004900
005000 FILE SECTION.                                                    00005000
005100                                                                  00005100
005200 FD  CONTROL-CARD-FILE.                                           00005200
005300 01  CONTROL-CARD-REC.                                            00005300
005400     05  CC-FUNCTION-CODE            PIC X(6).                    00005400
005500         88  CC-IS-IMPORT-CARD               VALUE 'IMPORT'.      00005500
005600         88  CC-IS-STATUS-CARD                VALUE 'STATUS'.     00005600
005700         88  CC-IS-CATRPT-CARD                VALUE 'CATRPT'.     00005700
005800         88  CC-IS-IBANRPT-CARD               VALUE 'IBANRP'.     00005800
005900         88  CC-IS-MONRPT-CARD                VALUE 'MONRPT'.     00005900
006000     05  CC-FILENAME                 PIC X(255).                  00006000
006100     05  CC-BATCH-ID                 PIC X(36).                   00006100
006200     05  CC-PERIOD-YEAR              PIC 9(4).                    00006200
006300     05  CC-PERIOD-MONTH             PIC 9(2).                    00006300
006400     05  FILLER                      PIC X(17).                   00006400
006500 01  CONTROL-CARD-ALT REDEFINES CONTROL-CARD-REC                  00006500
006600                                     PIC X(320).                  00006600
006700                                                                  00006700
006800 WORKING-STORAGE SECTION.                                         00006800
006900 01  SWITCHES.                                                    00006900
007000     05  END-OF-CARDS-SW             PIC X VALUE 'N'.             00007000
007100         88  END-OF-CARDS                    VALUE 'Y'.           00007100
007200     05  TAB-RERUN-SW                PIC X VALUE 'N'.             00007200
007300         88  TAB-IS-RERUN-NIGHT              VALUE 'Y'.           00007300
007400     05  FILLER                      PIC X(2) VALUE SPACE.        00007400
007500                                                                  00007500
007600 01  FILE-STATUS-FIELDS.                                          00007600
007700     05  CTLCARD-FS                  PIC XX.                      00007700
007800     05  FILLER                      PIC X(6) VALUE SPACE.        00007800
007900                                                                  00007900
008000 01  WS-CARD-COUNTS.                                              00008000
008100     05  WS-CARDS-READ               PIC 9(7) COMP.               00008100
008200     05  WS-IMPORT-COUNT             PIC 9(7) COMP.               00008200
008300     05  WS-STATUS-COUNT             PIC 9(7) COMP.               00008300
008400     05  WS-REPORT-COUNT             PIC 9(7) COMP.               00008400
008500     05  WS-BAD-CARD-COUNT           PIC 9(7) COMP.               00008500
008600     05  FILLER                      PIC X(4).                    00008600
008700 01  WS-CARD-COUNTS-ALT REDEFINES WS-CARD-COUNTS.                 00008700
008800     05  FILLER                      PIC X(24).                   00008800
008900                                                                  00008900
009000 01  WS-TODAY-FIELDS.                                             00009000
009100     05  WS-TODAY-RAW.                                            00009100
009200         10  WS-TODAY-YY             PIC 9(2).                    00009200
009300         10  WS-TODAY-MM             PIC 9(2).                    00009300
009400         10  WS-TODAY-DD             PIC 9(2).                    00009400
009500     05  WS-TODAY-RAW-NUM REDEFINES WS-TODAY-RAW                  00009500
009600                                     PIC 9(6).                    00009600
009700     05  WS-TODAY-CC                 PIC 9(2) COMP.               00009700
009800     05  WS-TODAY-CCYY               PIC 9(4).                    00009800
009900     05  FILLER                      PIC X(4) VALUE SPACE.        00009900
010000                                                                  00010000
010100 01  WS-TABREADCSV-LINKAGE.                                       00010100
010200     05  WS-LK-FUNCTION-CODE         PIC X.                       00010200
010300         88  WS-LK-FUNC-IMPORT               VALUE 'I'.           00010300
010400         88  WS-LK-FUNC-STATUS               VALUE 'S'.           00010400
010500     05  WS-LK-CSV-FILENAME          PIC X(255).                  00010500
010600     05  WS-LK-BATCH-ID-INQUIRY      PIC X(36).                   00010600
010700     05  WS-LK-RETURN-STATUS         PIC X(10).                   00010700
010800     05  FILLER                      PIC X(6).                    00010800
010900                                                                  00010900
011000 01  WS-TABSTATS-LINKAGE.                                         00011000
011100     05  WS-LC-ACCEPT                PIC X(2) VALUE SPACE.        00011100
011200     05  WS-LC-PERIOD-YEAR           PIC 9(4) VALUE ZERO.         00011200
011300     05  WS-LC-PERIOD-MONTH          PIC 9(2) VALUE ZERO.         00011300
011400     05  FILLER                      PIC X(4) VALUE SPACE.        00011400
011500                                                                  00011500
011600 01  HEADLINE                        PIC X(72) VALUE ALL '-'.     00011600
011700                                                                  00011700
011800 PROCEDURE DIVISION.                                              00011800
011900 0000-TAB-MAIN.                                                   00011900
012000     PERFORM A0100-INIT                                           00012000
012100     PERFORM B0100-PROCESS-ONE-CARD UNTIL END-OF-CARDS            00012100
012200     PERFORM Z0100-EXIT-APPLICATION                               00012200
012300     GOBACK.                                                      00012300
012400*****************************                                     00012400
012500                                                                  00012500
012600 A0100-INIT.                                                      00012600
012700     ACCEPT WS-TODAY-RAW FROM DATE                                00012700
012800     IF WS-TODAY-YY < 50                                          00012800
012900         MOVE 20 TO WS-TODAY-CC                                   00012900
013000     ELSE                                                         00013000
013100         MOVE 19 TO WS-TODAY-CC                                   00013100
013200     END-IF                                                       00013200
013300     COMPUTE WS-TODAY-CCYY = WS-TODAY-CC * 100 + WS-TODAY-YY      00013300
013400     MOVE ZERO TO WS-CARD-COUNTS                                  00013400
013500     OPEN INPUT CONTROL-CARD-FILE                                 00013500
013600     IF CTLCARD-FS NOT = '00'                                     00013600
013700         DISPLAY 'TAB - CANNOT OPEN CTLCARD, RUN ABORTED'         00013700
013800         SET END-OF-CARDS TO TRUE                                 00013800
013900     ELSE                                                         00013900
014000         READ CONTROL-CARD-FILE                                   00014000
014100             AT END SET END-OF-CARDS TO TRUE                      00014100
014200         END-READ                                                 00014200
014300     END-IF.                                                      00014300
014400*****************************                                     00014400
014500                                                                  00014500
014600 B0100-PROCESS-ONE-CARD.                                          00014600
014700     ADD 1 TO WS-CARDS-READ                                       00014700
014800     EVALUATE TRUE                                                00014800
014900         WHEN CC-IS-IMPORT-CARD                                   00014900
015000             ADD 1 TO WS-IMPORT-COUNT                             00015000
015100             PERFORM C0100-CALL-IMPORT                            00015100
015200         WHEN CC-IS-STATUS-CARD                                   00015200
015300             ADD 1 TO WS-STATUS-COUNT                             00015300
015400             PERFORM C0200-CALL-STATUS                            00015400
015500         WHEN CC-IS-CATRPT-CARD                                   00015500
015600             ADD 1 TO WS-REPORT-COUNT                             00015600
015700             PERFORM G0100-CALL-CATEGORY-RPT                      00015700
015800         WHEN CC-IS-IBANRPT-CARD                                  00015800
015900             ADD 1 TO WS-REPORT-COUNT                             00015900
016000             PERFORM G0200-CALL-IBAN-RPT                          00016000
016100         WHEN CC-IS-MONRPT-CARD                                   00016100
016200             ADD 1 TO WS-REPORT-COUNT                             00016200
016300             PERFORM G0300-CALL-MONTHLY-RPT                       00016300
016400         WHEN OTHER                                               00016400
016500             ADD 1 TO WS-BAD-CARD-COUNT                           00016500
016600             DISPLAY 'TAB - BAD CONTROL CARD, CODE='              00016600
016700                 CC-FUNCTION-CODE                                 00016700
016800     END-EVALUATE                                                 00016800
016900     READ CONTROL-CARD-FILE                                       00016900
017000         AT END SET END-OF-CARDS TO TRUE                          00017000
017100     END-READ.                                                    00017100
017200*****************************                                     00017200
017300                                                                  00017300
017400 C0100-CALL-IMPORT.                                               00017400
017500     MOVE SPACE TO WS-TABREADCSV-LINKAGE                          00017500
017600     SET WS-LK-FUNC-IMPORT TO TRUE                                00017600
017700     MOVE CC-FILENAME TO WS-LK-CSV-FILENAME                       00017700
017800     CALL 'TabReadCsv' USING WS-LK-FUNCTION-CODE                  00017800
017900                              WS-LK-CSV-FILENAME                  00017900
018000                              WS-LK-BATCH-ID-INQUIRY              00018000
018100                              WS-LK-RETURN-STATUS                 00018100
018200     DISPLAY 'TAB - IMPORT RESULT=' WS-LK-RETURN-STATUS           00018200
018300         ' FILE=' CC-FILENAME                                     00018300
018400     IF WS-LK-RETURN-STATUS = 'DUPLICATE'                         00018400
018500             OR WS-LK-RETURN-STATUS = 'INPROGRESS'                00018500
018600         DISPLAY 'TAB -   PRIOR BATCH=' WS-LK-BATCH-ID-INQUIRY    00018600
018700     END-IF.                                                      00018700
018800*****************************                                     00018800
018900                                                                  00018900
019000 C0200-CALL-STATUS.                                               00019000
019100     MOVE SPACE TO WS-TABREADCSV-LINKAGE                          00019100
019200     SET WS-LK-FUNC-STATUS TO TRUE                                00019200
019300     MOVE CC-BATCH-ID TO WS-LK-BATCH-ID-INQUIRY                   00019300
019400     CALL 'TabReadCsv' USING WS-LK-FUNCTION-CODE                  00019400
019500                              WS-LK-CSV-FILENAME                  00019500
019600                              WS-LK-BATCH-ID-INQUIRY              00019600
019700                              WS-LK-RETURN-STATUS                 00019700
019800     DISPLAY 'TAB - STATUS RESULT=' WS-LK-RETURN-STATUS           00019800
019900         ' BATCH=' CC-BATCH-ID.                                   00019900
020000*****************************                                     00020000
020100                                                                  00020100
020200 G0100-CALL-CATEGORY-RPT.                                         00020200
020300     MOVE '71' TO WS-LC-ACCEPT                                    00020300
020400     MOVE CC-PERIOD-YEAR TO WS-LC-PERIOD-YEAR                     00020400
020500     MOVE CC-PERIOD-MONTH TO WS-LC-PERIOD-MONTH                   00020500
020600     CALL 'tabstats' USING WS-LC-ACCEPT                           00020600
020700                            WS-LC-PERIOD-YEAR                     00020700
020800                            WS-LC-PERIOD-MONTH.                   00020800
020900*****************************                                     00020900
021000                                                                  00021000
021100 G0200-CALL-IBAN-RPT.                                             00021100
021200     MOVE '72' TO WS-LC-ACCEPT                                    00021200
021300     MOVE CC-PERIOD-YEAR TO WS-LC-PERIOD-YEAR                     00021300
021400     MOVE CC-PERIOD-MONTH TO WS-LC-PERIOD-MONTH                   00021400
021500     CALL 'tabstats' USING WS-LC-ACCEPT                           00021500
021600                            WS-LC-PERIOD-YEAR                     00021600
021700                            WS-LC-PERIOD-MONTH.                   00021700
021800*****************************                                     00021800
021900                                                                  00021900
022000 G0300-CALL-MONTHLY-RPT.                                          00022000
022100*    MONTHLY REPORT ONLY USES THE YEAR - CC-PERIOD-MONTH IS       00022100
022200*    PASSED BUT TABSTATS' M0131 IGNORES IT FOR THIS CARD TYPE.    00022200
022300     MOVE '73' TO WS-LC-ACCEPT                                    00022300
022400     MOVE CC-PERIOD-YEAR TO WS-LC-PERIOD-YEAR                     00022400
022500     MOVE CC-PERIOD-MONTH TO WS-LC-PERIOD-MONTH                   00022500
022600     CALL 'tabstats' USING WS-LC-ACCEPT                           00022600
022700                            WS-LC-PERIOD-YEAR                     00022700
022800                            WS-LC-PERIOD-MONTH.                   00022800
022900*****************************                                     00022900
023000                                                                  00023000
023100 Z0100-EXIT-APPLICATION.                                          00023100
023200     IF CTLCARD-FS = '00' OR CTLCARD-FS = '10'                    00023200
023300         CLOSE CONTROL-CARD-FILE                                  00023300
023400     END-IF                                                       00023400
023500     DISPLAY HEADLINE                                             00023500
023600     DISPLAY 'TAB - RUN COMPLETE FOR ' WS-TODAY-CCYY              00023600
023700     DISPLAY '   CARDS READ    = ' WS-CARDS-READ                  00023700
023800     DISPLAY '   IMPORTS RUN   = ' WS-IMPORT-COUNT                00023800
023900     DISPLAY '   STATUS CHECKS = ' WS-STATUS-COUNT                00023900
024000     DISPLAY '   REPORTS RUN   = ' WS-REPORT-COUNT                00024000
024100     DISPLAY '   BAD CARDS     = ' WS-BAD-CARD-COUNT              00024100
024200     DISPLAY HEADLINE.                                            00024200
