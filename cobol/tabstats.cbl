000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID. tabstats IS INITIAL.                                 00000200
000300 AUTHOR. SERGEJS S.                                               00000300
000400 INSTALLATION. TAB PROJECT.                                       00000400
000500 DATE-WRITTEN. 09/12/89.                                          00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY. UNCLASSIFIED.                                          00000700
000800***************************************************************** 00000800
000900*    TABSTATS - STATEMENT IMPORT STATISTICS REPORTS.            * 00000900
001000*    ONE FULL SCAN OF TRANSACTION-MASTER PER REPORT (CATEGORY,  * 00001000
001100*    IBAN, MONTHLY) - NO CACHING, EVERY RUN RECOMPUTES FRESH.   * 00001100
001200*    CALLED FROM tab (THE BATCH DRIVER) WITH A TWO-CHAR REPORT  * 00001200
001300*    CODE, SAME LINKAGE SHAPE AS THE OLD ARTICLE SUB-MENU.      * 00001300
001400*                                                                *00001400
001500*    CHANGE LOG                                                 * 00001500
001600*    890912  SS   INITIAL VERSION - CATEGORY REPORT ONLY.       * 00001600
001700*    891130  SS   ADDED THE IBAN REPORT, ASCENDING INSERTION    * 00001700
001800*                SORT ON THE IBAN WORK TABLE (REQ TAB-0028).    * 00001800
001900*    900415  PB   ADDED THE MONTHLY REPORT (REQ TAB-0033).      * 00001900
002000*    910704  SS   REPORT TOTALS NOW CARRY TRANSACTION COUNTS,   * 00002000
002100*                NOT JUST SUMMED AMOUNTS (REQ TAB-0114 FOLLOW-  * 00002100
002200*                UP).                                            *00002200
002300*    940822  SS   CATEGORY REPORT NOW DRIVEN FROM THE SAME      * 00002300
002400*                COPYLIB-CATTAB TABLE AS THE IMPORT VALIDATOR   * 00002400
002500*                (TAB-0140) - WAS A SEPARATE HARD-CODED LIST.   * 00002500
002600*    990105  PB   Y2K - REPORT HEADING DATE NOW WINDOWS THE     * 00002600
002700*                TWO-DIGIT YEAR THE SAME WAY TABREADCSV DOES    * 00002700
002800*                (TAB-0201).                                    * 00002800
002900*    050317  SS   IBAN WORK TABLE ENLARGED FROM 200 TO 500      * 00002900
003000*                ENTRIES - LARGER CUSTOMERS WERE OVERFLOWING    * 00003000
003100*                IT (TAB-0281).                                 * 00003100
003200*    111003  SS   ALL THREE REPORTS NOW SCOPED TO THE YEAR OR   * 00003200
003300*                YEAR+MONTH TAB PASSES IN, NOT A FULL-FILE      * 00003300
003400*                LIFETIME SCAN (TAB-0320).                      * 00003400
003500*    111017  SS   ADDED A BALANCE COLUMN AND A GRAND-TOTAL LINE * 00003500
003600*                TO ALL THREE REPORTS - FINANCE WANTED THE NET  * 00003600
003700*                WITHOUT HAND-ADDING INCOME AND EXPENSE         * 00003700
003800*                (TAB-0321).                                    * 00003800
003900*    111024  SS   CATEGORY REPORT COLLAPSED TO ONE TOTAL-AMOUNT * 00003900
004000*                COLUMN (INCOME AND EXPENSE NETTED AT ACCUM     * 00004000
004100*                TIME) PLUS TX-COUNT - THE SEPARATE INCOME/     * 00004100
004200*                EXPENSE/BALANCE COLUMNS NEVER BELONGED ON THIS * 00004200
004300*                REPORT (TAB-0326).                              *00004300
004400*    111024  SS   IBAN AND MONTHLY REPORTS NOW WRITE ONE FIXED- * 00004400
004500*                COLUMN DETAIL LINE PER GROUP INSTEAD OF FOUR   * 00004500
004600*                STACKED LABEL LINES - FINANCE LOADS THESE INTO * 00004600
004700*                A SPREADSHEET AND NEEDED FIXED COLUMNS         * 00004700
004800*                (TAB-0326).                                     *00004800
004900***************************************************************** 00004900
005000                                                                  00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM                                           00005400
005500     CLASS NUMERIC-DIGIT IS '0' THRU '9'.                         00005500
005600                                                                  00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900     SELECT TRANSACTION-MASTER ASSIGN TO TRANMSTR                 00005900
006000         ORGANIZATION IS SEQUENTIAL                               00006000
006100         FILE STATUS IS TRANMSTR-FS.                              00006100
006200                                                                  00006200
006300     SELECT CATEGORY-REPORT ASSIGN TO CATRPT                      00006300
006400         ORGANIZATION IS LINE SEQUENTIAL                          00006400
006500         FILE STATUS IS CATRPT-FS.                                00006500
006600                                                                  00006600
006700     SELECT IBAN-REPORT ASSIGN TO IBANRPT                         00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                          00006800
006900         FILE STATUS IS IBANRPT-FS.                               00006900
007000                                                                  00007000
007100     SELECT MONTHLY-REPORT ASSIGN TO MONRPT                       00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         FILE STATUS IS MONRPT-FS.                                00007300
007400                                                                  00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700                                                                  00007700
007800 FD  TRANSACTION-MASTER.                                          00007800
007900 01  TRANMSTR-REC.                                                00007900
008000     COPY COPYLIB-TRANSACT.                                       00008000
008100                                                                  00008100
008200 FD  CATEGORY-REPORT.                                             00008200
008300 01  CATRPT-LINE                    PIC X(132).                   00008300
008400                                                                  00008400
008500 FD  IBAN-REPORT.                                                 00008500
008600 01  IBANRPT-LINE                   PIC X(132).                   00008600
008700                                                                  00008700
008800 FD  MONTHLY-REPORT.                                              00008800
008900 01  MONRPT-LINE                    PIC X(132).                   00008900
009000                                                                  00009000
009100 WORKING-STORAGE SECTION.                                         00009100
009200 01  SWITCHES.                                                    00009200
009300     05  END-OF-SCAN-SW              PIC X VALUE 'N'.             00009300
009400         88  END-OF-SCAN                     VALUE 'Y'.           00009400
009500     05  FOUND-SLOT-SW               PIC X VALUE 'N'.             00009500
009600         88  FOUND-SLOT                      VALUE 'Y'.           00009600
009700     05  FILLER                      PIC X(2) VALUE SPACE.        00009700
009800                                                                  00009800
009900 01  FILE-STATUS-FIELDS.                                          00009900
010000     05  TRANMSTR-FS                 PIC XX.                      00010000
010100         88  TRANMSTR-SUCCESSFUL             VALUE '00'.          00010100
010200     05  CATRPT-FS                   PIC XX.                      00010200
010300     05  IBANRPT-FS                  PIC XX.                      00010300
010400     05  MONRPT-FS                   PIC XX.                      00010400
010500     05  FILLER                      PIC X(4) VALUE SPACE.        00010500
010600                                                                  00010600
010700 01  WS-TODAY-FIELDS.                                             00010700
010800     05  WS-TODAY-RAW.                                            00010800
010900         10  WS-TODAY-YY             PIC 9(2).                    00010900
011000         10  WS-TODAY-MM             PIC 9(2).                    00011000
011100         10  WS-TODAY-DD             PIC 9(2).                    00011100
011200     05  WS-TODAY-RAW-NUM REDEFINES WS-TODAY-RAW                  00011200
011300                                     PIC 9(6).                    00011300
011400     05  WS-TODAY-CC                 PIC 9(2) COMP.               00011400
011500     05  WS-TODAY-CCYY               PIC 9(4).                    00011500
011600     05  FILLER                      PIC X(4) VALUE SPACE.        00011600
011700                                                                  00011700
011800*    CATEGORY REPORT TABLE - INDEXED 1-FOR-1 WITH CATTAB'S        00011800
011900*    ENUMERATION SO NO SEPARATE CODE LIST IS CARRIED HERE.        00011900
012000*    111024  SS   COUNT/INCOME/EXPENSE COLLAPSED TO ONE NET       00012000
012100*                TOTAL-AMOUNT FIELD - THIS REPORT NEVER SPLIT     00012100
012200*                THE TWO SIDES OUT (TAB-0326).                    00012200
012300 01  WS-CAT-WORK-TABLE.                                           00012300
012400     05  WS-CAT-ENTRY OCCURS 9 TIMES.                             00012400
012500         10  WS-CAT-COUNT            PIC 9(7) COMP.               00012500
012600         10  WS-CAT-TOTAL-AMOUNT     PIC S9(13)V99 COMP-3.        00012600
012700         10  FILLER                  PIC X(4).                    00012700
012800 01  WS-CAT-WORK-ALT REDEFINES WS-CAT-WORK-TABLE.                 00012800
012900     05  FILLER                      PIC X(144).                  00012900
013000 01  WS-CAT-IX                       PIC 9(4) COMP.               00013000
013100 01  WS-CAT-GRAND-TOTALS.                                         00013100
013200     05  WS-CAT-GRAND-COUNT          PIC 9(9) COMP.               00013200
013300     05  WS-CAT-GRAND-TOTAL-AMOUNT   PIC S9(13)V99 COMP-3.        00013300
013400     05  FILLER                      PIC X(4).                    00013400
013500                                                                  00013500
013600*    MONTHLY REPORT TABLE - DIRECT-ADDRESSED BY MONTH NUMBER.     00013600
013700 01  WS-MONTH-WORK-TABLE.                                         00013700
013800     05  WS-MONTH-ENTRY OCCURS 12 TIMES.                          00013800
013900         10  WS-MONTH-COUNT          PIC 9(7) COMP.               00013900
014000         10  WS-MONTH-INCOME         PIC S9(13)V99 COMP-3.        00014000
014100         10  WS-MONTH-EXPENSE        PIC S9(13)V99 COMP-3.        00014100
014200         10  WS-MONTH-BALANCE        PIC S9(13)V99 COMP-3.        00014200
014300         10  FILLER                  PIC X(4).                    00014300
014400 01  WS-MONTH-WORK-ALT REDEFINES WS-MONTH-WORK-TABLE.             00014400
014500     05  FILLER                      PIC X(384).                  00014500
014600 01  WS-MONTH-IX                     PIC 9(4) COMP.               00014600
014700 01  WS-MONTH-GRAND-TOTALS.                                       00014700
014800     05  WS-MONTH-GRAND-COUNT        PIC 9(9) COMP.               00014800
014900     05  WS-MONTH-GRAND-INCOME       PIC S9(13)V99 COMP-3.        00014900
015000     05  WS-MONTH-GRAND-EXPENSE      PIC S9(13)V99 COMP-3.        00015000
015100     05  WS-MONTH-GRAND-BALANCE      PIC S9(13)V99 COMP-3.        00015100
015200     05  FILLER                      PIC X(4).                    00015200
015300                                                                  00015300
015400*    IBAN REPORT TABLE - ASCENDING INSERTION SORT, LINEAR         00015400
015500*    SEARCH.  SAME SHOP IDIOM AS THE OLD BCURSRV LISTS, JUST      00015500
015600*    KEPT IN AN OCCURS TABLE INSTEAD OF A DB2 CURSOR.             00015600
015700 01  WS-IBAN-WORK-TABLE.                                          00015700
015800     05  WS-IBAN-ENTRY OCCURS 500 TIMES                           00015800
015900             ASCENDING KEY IS WS-IBAN-KEY                         00015900
016000             INDEXED BY WS-IBAN-INX.                              00016000
016100         10  WS-IBAN-KEY             PIC X(34).                   00016100
016200         10  WS-IBAN-COUNT           PIC 9(7) COMP.               00016200
016300         10  WS-IBAN-INCOME          PIC S9(13)V99 COMP-3.        00016300
016400         10  WS-IBAN-EXPENSE         PIC S9(13)V99 COMP-3.        00016400
016500         10  WS-IBAN-BALANCE         PIC S9(13)V99 COMP-3.        00016500
016600         10  FILLER                  PIC X(4).                    00016600
016700 01  WS-IBAN-USED                    PIC 9(4) COMP VALUE ZERO.    00016700
016800 01  WS-IBAN-SCAN-IX                 PIC 9(4) COMP.               00016800
016900 01  WS-IBAN-SHIFT-IX                PIC 9(4) COMP.               00016900
017000 01  WS-IBAN-INSERT-AT               PIC 9(4) COMP.               00017000
017100 01  WS-IBAN-GRAND-TOTALS.                                        00017100
017200     05  WS-IBAN-GRAND-COUNT         PIC 9(9) COMP.               00017200
017300     05  WS-IBAN-GRAND-INCOME        PIC S9(13)V99 COMP-3.        00017300
017400     05  WS-IBAN-GRAND-EXPENSE       PIC S9(13)V99 COMP-3.        00017400
017500     05  WS-IBAN-GRAND-BALANCE       PIC S9(13)V99 COMP-3.        00017500
017600     05  FILLER                      PIC X(4).                    00017600
017700                                                                  00017700
017800 01  WS-PRINT-LINE                   PIC X(132).                  00017800
017900*    111024  SS   POSITIONAL DETAIL-LINE GROUPS REPLACE THE OLD   00017900
018000*                STRING-BUILT LABEL LINES AND THE MONTH-NAME      00018000
018100*                TABLE (YEAR-MONTH PRINTS NUMERIC NOW) - ONE      00018100
018200*                FIXED-COLUMN LINE PER CATEGORY/IBAN/MONTH,       00018200
018300*                MATCHING WHAT FINANCE ASKED FOR (TAB-0326).      00018300
018400 01  WS-CAT-DETAIL-LINE.                                          00018400
018500     05  WS-CAT-DTL-CODE             PIC X(13).                   00018500
018600     05  FILLER                      PIC X(2).                    00018600
018700     05  WS-CAT-DTL-AMOUNT           PIC -(12)9.99.               00018700
018800     05  FILLER                      PIC X(2).                    00018800
018900     05  WS-CAT-DTL-COUNT            PIC Z(8)9.                   00018900
019000     05  FILLER                      PIC X(90).                   00019000
019100 01  WS-IBAN-DETAIL-LINE.                                         00019100
019200     05  WS-IBAN-DTL-IBAN            PIC X(34).                   00019200
019300     05  FILLER                      PIC X(2).                    00019300
019400     05  WS-IBAN-DTL-INCOME          PIC -(12)9.99.               00019400
019500     05  FILLER                      PIC X(2).                    00019500
019600     05  WS-IBAN-DTL-EXPENSE         PIC -(12)9.99.               00019600
019700     05  FILLER                      PIC X(2).                    00019700
019800     05  WS-IBAN-DTL-BALANCE         PIC -(12)9.99.               00019800
019900     05  FILLER                      PIC X(44).                   00019900
020000 01  WS-MONTH-DETAIL-LINE.                                        00020000
020100     05  WS-MONTH-DTL-YRMO           PIC X(6).                    00020100
020200     05  FILLER                      PIC X(2).                    00020200
020300     05  WS-MONTH-DTL-INCOME         PIC -(12)9.99.               00020300
020400     05  FILLER                      PIC X(2).                    00020400
020500     05  WS-MONTH-DTL-EXPENSE        PIC -(12)9.99.               00020500
020600     05  FILLER                      PIC X(2).                    00020600
020700     05  WS-MONTH-DTL-BALANCE        PIC -(12)9.99.               00020700
020800     05  FILLER                      PIC X(72).                   00020800
020900 01  WS-MONTH-CCYY-NUM               PIC 9(6).                    00020900
021000                                                                  00021000
021100 01  HEADLINE                        PIC X(72) VALUE ALL '-'.     00021100
021200                                                                  00021200
021300     COPY COPYLIB-CATTAB.                                         00021300
021400                                                                  00021400
021500 LINKAGE SECTION.                                                 00021500
021600 01  LC-ACCEPT                       PIC X(2) VALUE SPACE.        00021600
021700 01  LC-PERIOD-YEAR                  PIC 9(4) VALUE ZERO.         00021700
021800 01  LC-PERIOD-MONTH                 PIC 9(2) VALUE ZERO.         00021800
021900                                                                  00021900
022000 PROCEDURE DIVISION USING LC-ACCEPT LC-PERIOD-YEAR                00022000
022100                          LC-PERIOD-MONTH.                        00022100
022200 0000-TABSTATS-MAIN.                                              00022200
022300     EVALUATE LC-ACCEPT                                           00022300
022400         WHEN '71'                                                00022400
022500             PERFORM M0110-BUILD-CATEGORY-RPT                     00022500
022600         WHEN '72'                                                00022600
022700             PERFORM M0120-BUILD-IBAN-RPT                         00022700
022800         WHEN '73'                                                00022800
022900             PERFORM M0130-BUILD-MONTHLY-RPT                      00022900
023000         WHEN OTHER                                               00023000
023100             DISPLAY 'TABSTATS - INVALID REPORT CODE FROM TAB'    00023100
023200     END-EVALUATE                                                 00023200
023300     EXIT PROGRAM.                                                00023300
023400*****************************                                     00023400
023500                                                                  00023500
023600 0900-GET-TODAY.                                                  00023600
023700     ACCEPT WS-TODAY-RAW FROM DATE                                00023700
023800     IF WS-TODAY-YY < 50                                          00023800
023900         MOVE 20 TO WS-TODAY-CC                                   00023900
024000     ELSE                                                         00024000
024100         MOVE 19 TO WS-TODAY-CC                                   00024100
024200     END-IF                                                       00024200
024300     COMPUTE WS-TODAY-CCYY = WS-TODAY-CC * 100 + WS-TODAY-YY.     00024300
024400*****************************                                     00024400
024500                                                                  00024500
024600 M0110-BUILD-CATEGORY-RPT.                                        00024600
024700     PERFORM 0900-GET-TODAY                                       00024700
024800     MOVE ZERO TO WS-CAT-WORK-TABLE                               00024800
024900     MOVE ZERO TO WS-CAT-GRAND-TOTALS                             00024900
025000     OPEN INPUT TRANSACTION-MASTER                                00025000
025100     OPEN OUTPUT CATEGORY-REPORT                                  00025100
025200     MOVE 'N' TO END-OF-SCAN-SW                                   00025200
025300     READ TRANSACTION-MASTER AT END SET END-OF-SCAN TO TRUE       00025300
025400     END-READ                                                     00025400
025500     PERFORM M0111-ACCUM-ONE-CATEGORY UNTIL END-OF-SCAN           00025500
025600     PERFORM M0115-PRINT-CATEGORY-HEADER                          00025600
025700     PERFORM M0116-PRINT-ONE-CATEGORY                             00025700
025800         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 9        00025800
025900     PERFORM M0117-PRINT-CATEGORY-TOTAL                           00025900
026000     CLOSE TRANSACTION-MASTER CATEGORY-REPORT.                    00026000
026100*****************************                                     00026100
026200                                                                  00026200
026300 M0111-ACCUM-ONE-CATEGORY.                                        00026300
026400*    ONLY ROWS FALLING IN THE REQUESTED YEAR/MONTH COUNT - THE    00026400
026500*    MASTER IS NOT PARTITIONED BY PERIOD SO WE FILTER ON THE      00026500
026600*    WAY PAST (TAB-0320).                                         00026600
026700     IF TR-TRANSACTION-CCYY = LC-PERIOD-YEAR                      00026700
026800             AND TR-TRANSACTION-MM = LC-PERIOD-MONTH              00026800
026900         MOVE 'N' TO FOUND-SLOT-SW                                00026900
027000         PERFORM M0112-MATCH-ONE-CATEGORY                         00027000
027100             VARYING WS-CAT-IX FROM 1 BY 1                        00027100
027200                 UNTIL WS-CAT-IX > 9 OR FOUND-SLOT                00027200
027300     END-IF                                                       00027300
027400     READ TRANSACTION-MASTER AT END SET END-OF-SCAN TO TRUE       00027400
027500     END-READ.                                                    00027500
027600*****************************                                     00027600
027700                                                                  00027700
027800 M0112-MATCH-ONE-CATEGORY.                                        00027800
027900     IF TR-CATEGORY-CODE = CATTAB-CATEGORY-CODE (WS-CAT-IX)       00027900
028000         SET FOUND-SLOT TO TRUE                                   00028000
028100         ADD 1 TO WS-CAT-COUNT (WS-CAT-IX)                        00028100
028200         ADD 1 TO WS-CAT-GRAND-COUNT                              00028200
028300         ADD TR-AMOUNT TO WS-CAT-TOTAL-AMOUNT (WS-CAT-IX)         00028300
028400         ADD TR-AMOUNT TO WS-CAT-GRAND-TOTAL-AMOUNT               00028400
028500     END-IF.                                                      00028500
028600*****************************                                     00028600
028700                                                                  00028700
028800 M0115-PRINT-CATEGORY-HEADER.                                     00028800
028900     MOVE HEADLINE TO WS-PRINT-LINE                               00028900
029000     WRITE CATRPT-LINE FROM WS-PRINT-LINE                         00029000
029100     MOVE SPACE TO WS-PRINT-LINE                                  00029100
029200     STRING 'CATEGORY SUMMARY REPORT - ' DELIMITED BY SIZE        00029200
029300            LC-PERIOD-YEAR DELIMITED BY SIZE                      00029300
029400            '/' DELIMITED BY SIZE                                 00029400
029500            LC-PERIOD-MONTH DELIMITED BY SIZE                     00029500
029600         INTO WS-PRINT-LINE                                       00029600
029700     END-STRING                                                   00029700
029800     WRITE CATRPT-LINE FROM WS-PRINT-LINE                         00029800
029900     MOVE HEADLINE TO WS-PRINT-LINE                               00029900
030000     WRITE CATRPT-LINE FROM WS-PRINT-LINE.                        00030000
030100*****************************                                     00030100
030200                                                                  00030200
030300 M0116-PRINT-ONE-CATEGORY.                                        00030300
030400     IF WS-CAT-COUNT (WS-CAT-IX) > ZERO                           00030400
030500         MOVE SPACE TO WS-CAT-DETAIL-LINE                         00030500
030600         MOVE CATTAB-CATEGORY-CODE (WS-CAT-IX)                    00030600
030700             TO WS-CAT-DTL-CODE                                   00030700
030800         MOVE WS-CAT-TOTAL-AMOUNT (WS-CAT-IX)                     00030800
030900             TO WS-CAT-DTL-AMOUNT                                 00030900
031000         MOVE WS-CAT-COUNT (WS-CAT-IX) TO WS-CAT-DTL-COUNT        00031000
031100         WRITE CATRPT-LINE FROM WS-CAT-DETAIL-LINE                00031100
031200     END-IF.                                                      00031200
031300*****************************                                     00031300
031400                                                                  00031400
031500 M0117-PRINT-CATEGORY-TOTAL.                                      00031500
031600     MOVE HEADLINE TO WS-PRINT-LINE                               00031600
031700     WRITE CATRPT-LINE FROM WS-PRINT-LINE                         00031700
031800     MOVE SPACE TO WS-CAT-DETAIL-LINE                             00031800
031900     MOVE 'GRAND TOTAL' TO WS-CAT-DTL-CODE                        00031900
032000     MOVE WS-CAT-GRAND-TOTAL-AMOUNT TO WS-CAT-DTL-AMOUNT          00032000
032100     MOVE WS-CAT-GRAND-COUNT TO WS-CAT-DTL-COUNT                  00032100
032200     WRITE CATRPT-LINE FROM WS-CAT-DETAIL-LINE.                   00032200
032300*****************************                                     00032300
032400                                                                  00032400
032500 M0130-BUILD-MONTHLY-RPT.                                         00032500
032600     PERFORM 0900-GET-TODAY                                       00032600
032700     MOVE ZERO TO WS-MONTH-WORK-TABLE                             00032700
032800     MOVE ZERO TO WS-MONTH-GRAND-TOTALS                           00032800
032900     OPEN INPUT TRANSACTION-MASTER                                00032900
033000     OPEN OUTPUT MONTHLY-REPORT                                   00033000
033100     MOVE 'N' TO END-OF-SCAN-SW                                   00033100
033200     READ TRANSACTION-MASTER AT END SET END-OF-SCAN TO TRUE       00033200
033300     END-READ                                                     00033300
033400     PERFORM M0131-ACCUM-ONE-MONTH UNTIL END-OF-SCAN              00033400
033500     PERFORM M0135-PRINT-MONTHLY-HEADER                           00033500
033600     PERFORM M0136-PRINT-ONE-MONTH                                00033600
033700         VARYING WS-MONTH-IX FROM 1 BY 1 UNTIL WS-MONTH-IX > 12   00033700
033800     PERFORM M0137-PRINT-MONTHLY-TOTAL                            00033800
033900     CLOSE TRANSACTION-MASTER MONTHLY-REPORT.                     00033900
034000*****************************                                     00034000
034100                                                                  00034100
034200 M0131-ACCUM-ONE-MONTH.                                           00034200
034300*    THE YEAR IS THE ONLY SCOPE HERE - ALL TWELVE MONTHS OF IT    00034300
034400*    ARE WANTED ON ONE REPORT (TAB-0320).                         00034400
034500     IF TR-TRANSACTION-CCYY = LC-PERIOD-YEAR                      00034500
034600         MOVE TR-TRANSACTION-MM TO WS-MONTH-IX                    00034600
034700         ADD 1 TO WS-MONTH-COUNT (WS-MONTH-IX)                    00034700
034800         ADD 1 TO WS-MONTH-GRAND-COUNT                            00034800
034900         IF TR-AMOUNT > ZERO                                      00034900
035000             ADD TR-AMOUNT TO WS-MONTH-INCOME (WS-MONTH-IX)       00035000
035100             ADD TR-AMOUNT TO WS-MONTH-GRAND-INCOME               00035100
035200         ELSE                                                     00035200
035300             ADD TR-AMOUNT TO WS-MONTH-EXPENSE (WS-MONTH-IX)      00035300
035400             ADD TR-AMOUNT TO WS-MONTH-GRAND-EXPENSE              00035400
035500         END-IF                                                   00035500
035600     END-IF                                                       00035600
035700     READ TRANSACTION-MASTER AT END SET END-OF-SCAN TO TRUE       00035700
035800     END-READ.                                                    00035800
035900*****************************                                     00035900
036000                                                                  00036000
036100 M0135-PRINT-MONTHLY-HEADER.                                      00036100
036200     MOVE HEADLINE TO WS-PRINT-LINE                               00036200
036300     WRITE MONRPT-LINE FROM WS-PRINT-LINE                         00036300
036400     MOVE SPACE TO WS-PRINT-LINE                                  00036400
036500     STRING 'MONTHLY SUMMARY REPORT - YEAR ' DELIMITED BY SIZE    00036500
036600            LC-PERIOD-YEAR DELIMITED BY SIZE                      00036600
036700         INTO WS-PRINT-LINE                                       00036700
036800     END-STRING                                                   00036800
036900     WRITE MONRPT-LINE FROM WS-PRINT-LINE                         00036900
037000     MOVE HEADLINE TO WS-PRINT-LINE                               00037000
037100     WRITE MONRPT-LINE FROM WS-PRINT-LINE.                        00037100
037200*****************************                                     00037200
037300                                                                  00037300
037400 M0136-PRINT-ONE-MONTH.                                           00037400
037500     IF WS-MONTH-COUNT (WS-MONTH-IX) > ZERO                       00037500
037600         COMPUTE WS-MONTH-BALANCE (WS-MONTH-IX) =                 00037600
037700             WS-MONTH-INCOME (WS-MONTH-IX)                        00037700
037800                 + WS-MONTH-EXPENSE (WS-MONTH-IX)                 00037800
037900         COMPUTE WS-MONTH-CCYY-NUM =                              00037900
038000             LC-PERIOD-YEAR * 100 + WS-MONTH-IX                   00038000
038100         MOVE SPACE TO WS-MONTH-DETAIL-LINE                       00038100
038200         MOVE WS-MONTH-CCYY-NUM TO WS-MONTH-DTL-YRMO              00038200
038300         MOVE WS-MONTH-INCOME (WS-MONTH-IX)                       00038300
038400             TO WS-MONTH-DTL-INCOME                               00038400
038500         MOVE WS-MONTH-EXPENSE (WS-MONTH-IX)                      00038500
038600             TO WS-MONTH-DTL-EXPENSE                              00038600
038700         MOVE WS-MONTH-BALANCE (WS-MONTH-IX)                      00038700
038800             TO WS-MONTH-DTL-BALANCE                              00038800
038900         WRITE MONRPT-LINE FROM WS-MONTH-DETAIL-LINE              00038900
039000     END-IF.                                                      00039000
039100*****************************                                     00039100
039200                                                                  00039200
039300 M0137-PRINT-MONTHLY-TOTAL.                                       00039300
039400     COMPUTE WS-MONTH-GRAND-BALANCE =                             00039400
039500         WS-MONTH-GRAND-INCOME + WS-MONTH-GRAND-EXPENSE           00039500
039600     MOVE HEADLINE TO WS-PRINT-LINE                               00039600
039700     WRITE MONRPT-LINE FROM WS-PRINT-LINE                         00039700
039800     MOVE SPACE TO WS-MONTH-DETAIL-LINE                           00039800
039900     MOVE 'TOTAL ' TO WS-MONTH-DTL-YRMO                           00039900
040000     MOVE WS-MONTH-GRAND-INCOME TO WS-MONTH-DTL-INCOME            00040000
040100     MOVE WS-MONTH-GRAND-EXPENSE TO WS-MONTH-DTL-EXPENSE          00040100
040200     MOVE WS-MONTH-GRAND-BALANCE TO WS-MONTH-DTL-BALANCE          00040200
040300     WRITE MONRPT-LINE FROM WS-MONTH-DETAIL-LINE.                 00040300
040400*****************************                                     00040400
040500                                                                  00040500
040600 M0120-BUILD-IBAN-RPT.                                            00040600
040700     PERFORM 0900-GET-TODAY                                       00040700
040800     MOVE ZERO TO WS-IBAN-USED                                    00040800
040900     MOVE SPACE TO WS-IBAN-WORK-TABLE                             00040900
041000     MOVE ZERO TO WS-IBAN-GRAND-TOTALS                            00041000
041100     OPEN INPUT TRANSACTION-MASTER                                00041100
041200     OPEN OUTPUT IBAN-REPORT                                      00041200
041300     MOVE 'N' TO END-OF-SCAN-SW                                   00041300
041400     READ TRANSACTION-MASTER AT END SET END-OF-SCAN TO TRUE       00041400
041500     END-READ                                                     00041500
041600     PERFORM M0121-ACCUM-ONE-IBAN UNTIL END-OF-SCAN               00041600
041700     PERFORM M0125-PRINT-IBAN-HEADER                              00041700
041800     PERFORM M0126-PRINT-ONE-IBAN                                 00041800
041900         VARYING WS-IBAN-SCAN-IX FROM 1 BY 1                      00041900
042000             UNTIL WS-IBAN-SCAN-IX > WS-IBAN-USED                 00042000
042100     PERFORM M0127-PRINT-IBAN-TOTAL                               00042100
042200     CLOSE TRANSACTION-MASTER IBAN-REPORT.                        00042200
042300*****************************                                     00042300
042400                                                                  00042400
042500 M0121-ACCUM-ONE-IBAN.                                            00042500
042600*    SAME YEAR/MONTH FILTER AS THE CATEGORY REPORT (TAB-0320).    00042600
042700     IF TR-TRANSACTION-CCYY = LC-PERIOD-YEAR                      00042700
042800             AND TR-TRANSACTION-MM = LC-PERIOD-MONTH              00042800
042900         PERFORM M0122-FIND-OR-INSERT-IBAN                        00042900
043000         IF TR-AMOUNT > ZERO                                      00043000
043100             ADD TR-AMOUNT TO WS-IBAN-INCOME (WS-IBAN-INSERT-AT)  00043100
043200             ADD TR-AMOUNT TO WS-IBAN-GRAND-INCOME                00043200
043300         ELSE                                                     00043300
043400             ADD TR-AMOUNT TO WS-IBAN-EXPENSE (WS-IBAN-INSERT-AT) 00043400
043500             ADD TR-AMOUNT TO WS-IBAN-GRAND-EXPENSE               00043500
043600         END-IF                                                   00043600
043700         ADD 1 TO WS-IBAN-COUNT (WS-IBAN-INSERT-AT)               00043700
043800         ADD 1 TO WS-IBAN-GRAND-COUNT                             00043800
043900     END-IF                                                       00043900
044000     READ TRANSACTION-MASTER AT END SET END-OF-SCAN TO TRUE       00044000
044100     END-READ.                                                    00044100
044200*****************************                                     00044200
044300                                                                  00044300
044400 M0122-FIND-OR-INSERT-IBAN.                                       00044400
044500*    LINEAR SEARCH FOR THE FIRST SLOT NOT LESS THAN THE           00044500
044600*    INCOMING IBAN - EITHER THE MATCHING SLOT OR THE SLOT THE     00044600
044700*    NEW IBAN BELONGS IN, KEEPING THE TABLE ASCENDING.            00044700
044800     MOVE 1 TO WS-IBAN-INSERT-AT                                  00044800
044900     PERFORM M0123-SEEK-ONE-SLOT                                  00044900
045000         VARYING WS-IBAN-INSERT-AT FROM 1 BY 1                    00045000
045100             UNTIL WS-IBAN-INSERT-AT > WS-IBAN-USED               00045100
045200             OR WS-IBAN-KEY (WS-IBAN-INSERT-AT) >= TR-IBAN        00045200
045300     IF WS-IBAN-INSERT-AT > WS-IBAN-USED                          00045300
045400         OR WS-IBAN-KEY (WS-IBAN-INSERT-AT) NOT = TR-IBAN         00045400
045500         PERFORM M0124-OPEN-A-SLOT                                00045500
045600         MOVE TR-IBAN TO WS-IBAN-KEY (WS-IBAN-INSERT-AT)          00045600
045700         MOVE ZERO TO WS-IBAN-COUNT (WS-IBAN-INSERT-AT)           00045700
045800         MOVE ZERO TO WS-IBAN-INCOME (WS-IBAN-INSERT-AT)          00045800
045900         MOVE ZERO TO WS-IBAN-EXPENSE (WS-IBAN-INSERT-AT)         00045900
046000         ADD 1 TO WS-IBAN-USED                                    00046000
046100     END-IF.                                                      00046100
046200*****************************                                     00046200
046300                                                                  00046300
046400 M0123-SEEK-ONE-SLOT.                                             00046400
046500     CONTINUE.                                                    00046500
046600*****************************                                     00046600
046700                                                                  00046700
046800 M0124-OPEN-A-SLOT.                                               00046800
046900*    SHIFT EVERYTHING FROM THE INSERT POINT DOWN ONE SLOT.        00046900
047000     MOVE WS-IBAN-USED TO WS-IBAN-SHIFT-IX                        00047000
047100     PERFORM M0128-SHIFT-ONE-SLOT                                 00047100
047200         VARYING WS-IBAN-SHIFT-IX FROM WS-IBAN-USED BY -1         00047200
047300             UNTIL WS-IBAN-SHIFT-IX < WS-IBAN-INSERT-AT.          00047300
047400*****************************                                     00047400
047500                                                                  00047500
047600 M0128-SHIFT-ONE-SLOT.                                            00047600
047700     MOVE WS-IBAN-ENTRY (WS-IBAN-SHIFT-IX)                        00047700
047800         TO WS-IBAN-ENTRY (WS-IBAN-SHIFT-IX + 1).                 00047800
047900*****************************                                     00047900
048000                                                                  00048000
048100 M0125-PRINT-IBAN-HEADER.                                         00048100
048200     MOVE HEADLINE TO WS-PRINT-LINE                               00048200
048300     WRITE IBANRPT-LINE FROM WS-PRINT-LINE                        00048300
048400     MOVE SPACE TO WS-PRINT-LINE                                  00048400
048500     STRING 'IBAN SUMMARY REPORT - ' DELIMITED BY SIZE            00048500
048600            LC-PERIOD-YEAR DELIMITED BY SIZE                      00048600
048700            '/' DELIMITED BY SIZE                                 00048700
048800            LC-PERIOD-MONTH DELIMITED BY SIZE                     00048800
048900         INTO WS-PRINT-LINE                                       00048900
049000     END-STRING                                                   00049000
049100     WRITE IBANRPT-LINE FROM WS-PRINT-LINE                        00049100
049200     MOVE HEADLINE TO WS-PRINT-LINE                               00049200
049300     WRITE IBANRPT-LINE FROM WS-PRINT-LINE.                       00049300
049400*****************************                                     00049400
049500                                                                  00049500
049600 M0126-PRINT-ONE-IBAN.                                            00049600
049700     COMPUTE WS-IBAN-BALANCE (WS-IBAN-SCAN-IX) =                  00049700
049800         WS-IBAN-INCOME (WS-IBAN-SCAN-IX)                         00049800
049900             + WS-IBAN-EXPENSE (WS-IBAN-SCAN-IX)                  00049900
050000     MOVE SPACE TO WS-IBAN-DETAIL-LINE                            00050000
050100     MOVE WS-IBAN-KEY (WS-IBAN-SCAN-IX) TO WS-IBAN-DTL-IBAN       00050100
050200     MOVE WS-IBAN-INCOME (WS-IBAN-SCAN-IX)                        00050200
050300         TO WS-IBAN-DTL-INCOME                                    00050300
050400     MOVE WS-IBAN-EXPENSE (WS-IBAN-SCAN-IX)                       00050400
050500         TO WS-IBAN-DTL-EXPENSE                                   00050500
050600     MOVE WS-IBAN-BALANCE (WS-IBAN-SCAN-IX)                       00050600
050700         TO WS-IBAN-DTL-BALANCE                                   00050700
050800     WRITE IBANRPT-LINE FROM WS-IBAN-DETAIL-LINE.                 00050800
050900*****************************                                     00050900
051000                                                                  00051000
051100 M0127-PRINT-IBAN-TOTAL.                                          00051100
051200     COMPUTE WS-IBAN-GRAND-BALANCE =                              00051200
051300         WS-IBAN-GRAND-INCOME + WS-IBAN-GRAND-EXPENSE             00051300
051400     MOVE HEADLINE TO WS-PRINT-LINE                               00051400
051500     WRITE IBANRPT-LINE FROM WS-PRINT-LINE                        00051500
051600     MOVE SPACE TO WS-IBAN-DETAIL-LINE                            00051600
051700     MOVE 'GRAND TOTAL' TO WS-IBAN-DTL-IBAN                       00051700
051800     MOVE WS-IBAN-GRAND-INCOME TO WS-IBAN-DTL-INCOME              00051800
051900     MOVE WS-IBAN-GRAND-EXPENSE TO WS-IBAN-DTL-EXPENSE            00051900
052000     MOVE WS-IBAN-GRAND-BALANCE TO WS-IBAN-DTL-BALANCE            00052000
052100     WRITE IBANRPT-LINE FROM WS-IBAN-DETAIL-LINE.                 00052100
