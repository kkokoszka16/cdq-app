000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID. TabReadCsv.                                          00000200
000300 AUTHOR. PETER B.                                                 00000300
000400 INSTALLATION. TAB PROJECT.                                       00000400
000500 DATE-WRITTEN. 06/20/88.                                          00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY. UNCLASSIFIED.                                          00000700
000800***************************************************************** 00000800
000900*    TABREADCSV - CSV STATEMENT IMPORT AND VALIDATION.          * 00000900
001000*    READS THE BANK STATEMENT EXPORT FILE, VALIDATES EACH ROW   * 00001000
001100*    AGAINST THE IBAN/DATE/CURRENCY/CATEGORY/AMOUNT RULES AND   * 00001100
001200*    APPENDS GOOD ROWS TO TRANSACTION-MASTER.  REJECTED ROWS    * 00001200
001300*    ARE LOGGED TO IMPORT-BATCH-LOG AS ERROR-DETAIL RECORDS.    * 00001300
001400*    ALSO ANSWERS BATCH-STATUS LOOKUPS FOR TAB (FUNCTION 'S').  * 00001400
001500*                                                                *00001500
001600*    MODELLED ON THE OLD BANKGIRO POSTING READER (READBG).      * 00001600
001700*                                                                *00001700
001800*    CHANGE LOG                                                 * 00001800
001900*    880620  PB   INITIAL VERSION - CSV PARSE AND VALIDATE      * 00001900
002000*                LOOP, MODELLED ON READBG'S TWO-PASS READ.      * 00002000
002100*    881130  PB   ADDED THE MOD-97 IBAN CHECK (REQ TAB-0006).   * 00002100
002200*    890417  BK   ADDED IMPORT-BATCH-LOG HEADER WRITE AND THE   * 00002200
002300*                DUPLICATE-CHECKSUM SCAN (REQ TAB-0019).        * 00002300
002400*    900228  SS   ADDED IMPORT-BATCH-ID STAMPED ONTO EVERY      * 00002400
002500*                TRANSACTION RECORD (REQ TAB-0091).             * 00002500
002600*    910704  SS   ADDED THE STATUS STATE MACHINE - PENDING,     * 00002600
002700*                PROCESSING, COMPLETED, FAILED (REQ TAB-0114).  * 00002700
002800*    930111  PB   WIDENED FILENAME FIELD TO 255 CHARACTERS.     * 00002800
002900*    940822  SS   CURRENCY TABLE NOW DRIVEN FROM COPYLIB-CATTAB * 00002900
003000*                INSTEAD OF A HARD-CODED IF CHAIN (TAB-0140).   * 00003000
003100*    970513  BK   ADDED FUNCTION 'S' BATCH-STATUS LOOKUP ENTRY  * 00003100
003200*                POINT FOR THE OPERATOR CONSOLE (TAB-0177).     * 00003200
003300*    990105  PB   Y2K - TWO-DIGIT YEAR WINDOWING ADDED TO THE   * 00003300
003400*                ACCEPT-FROM-DATE CENTURY LOGIC (TAB-0201).     * 00003400
003500*    010604  SS   TIGHTENED AMOUNT PARSE - EMBEDDED SPACES IN   * 00003500
003600*                THE AMOUNT FIELD NOW REJECT THE ROW (TAB-0233).* 00003600
003700*    040922  PB   ROW ERROR MESSAGES NOW CARRY THE FIELD NAME   * 00003700
003800*                THAT FAILED, NOT JUST "INVALID ROW" (TAB-0266).* 00003800
003900*    070214  BK   HEADER LINE NO LONGER FED TO THE VALIDATOR -  * 00003900
004000*                EXPORT FILES NOW CARRY A COLUMN-NAME ROW AND   * 00004000
004100*                IT WAS BLOWING UP ROW 1 EVERY RUN (TAB-0289).  * 00004100
004200*    070214  BK   STRIP A LEADING BYTE-ORDER-MARK OFF THE FIRST * 00004200
004300*                LINE - THE NEW EXPORT UTILITY ON THE AS/400    * 00004300
004400*                SIDE STARTED PREPENDING ONE (TAB-0290).        * 00004400
004500*    080905  PB   AMOUNT PARSE NOW CARRIES A THIRD DECIMAL      * 00004500
004600*                DIGIT FOR ROUNDING INSTEAD OF DROPPING IT      * 00004600
004700*                (TAB-0304 - AUDIT FOUND PENNIES VANISHING).    * 00004700
004800*    111003  SS   DUPLICATE-FILE CHECK NOW LOOKS AT THE PRIOR   * 00004800
004900*                BATCH'S OWN STATUS AND HANDS BACK ITS BATCH ID * 00004900
005000*                INSTEAD OF A BARE FAILED CODE (TAB-0318).      * 00005000
005100*    111003  SS   A BATCH WHERE EVERY ROW FAILED VALIDATION IS  * 00005100
005200*                STILL A COMPLETED RUN, NOT A FAILED ONE - THE  * 00005200
005300*                READER DID ITS JOB (TAB-0319).                 * 00005300
005400*    111024  SS   IBAN CHECK NOW VERIFIES THE COUNTRY/CHECK-    * 00005400
005500*                DIGIT SHAPE, NOT JUST LENGTH AND MOD-97 - A    * 00005500
005600*                DIGITS-ONLY STRING COULD SLIP THE OLD CHECK    * 00005600
005700*                (TAB-0324).                                    * 00005700
005800*    111024  SS   STATUS ENQUIRY NOW ALSO PULLS BACK THE        * 00005800
005900*                FILENAME, THE CREATED/COMPLETED TIMESTAMPS AND * 00005900
006000*                EVERY ERROR-DETAIL LINE FOR THE BATCH, NOT      *00006000
006100*                JUST THE HEADER COUNTS (TAB-0325).             * 00006100
006200*    111107  SS   ADDED THE FILE-LEVEL GATEKEEPER - A BLANK OR  * 00006200
006300*                NON-.CSV FILENAME, OR AN EMPTY INPUT FILE, IS  * 00006300
006400*                NOW REJECTED BEFORE A BATCH ID IS EVER MINTED  * 00006400
006500*                (TAB-0327).                                     *00006500
006600*    111107  BK   OPENS AND WRITES AGAINST TRANSACTION-MASTER   * 00006600
006700*                AND IMPORT-BATCH-LOG DURING THE PARSE PASS ARE * 00006700
006800*                NOW CHECKED AGAINST FILE STATUS - A BAD OPEN OR* 00006800
006900*                A DISK-FULL WRITE NOW FAILS THE BATCH INSTEAD  * 00006900
007000*                OF SILENTLY LANDING ON COMPLETED (TAB-0328).   * 00007000
007100***************************************************************** 00007100
007200                                                                  00007200
007300 ENVIRONMENT DIVISION.                                            00007300
007400 CONFIGURATION SECTION.                                           00007400
007500 SPECIAL-NAMES.                                                   00007500
007600     C01 IS TOP-OF-FORM                                           00007600
007700     CLASS NUMERIC-DIGIT IS '0' THRU '9'                          00007700
007800     UPSI-0 ON STATUS IS TAB-RERUN-SW.                            00007800
007900                                                                  00007900
008000 INPUT-OUTPUT SECTION.                                            00008000
008100 FILE-CONTROL.                                                    00008100
008200     SELECT CSV-INPUT-FILE ASSIGN TO CSVIN                        00008200
008300         ORGANIZATION IS LINE SEQUENTIAL                          00008300
008400         FILE STATUS IS CSVIN-FS.                                 00008400
008500                                                                  00008500
008600     SELECT TRANSACTION-MASTER ASSIGN TO TRANMSTR                 00008600
008700         ORGANIZATION IS SEQUENTIAL                               00008700
008800         FILE STATUS IS TRANMSTR-FS.                              00008800
008900                                                                  00008900
009000     SELECT IMPORT-BATCH-LOG ASSIGN TO IMPBATCH                   00009000
009100         ORGANIZATION IS SEQUENTIAL                               00009100
009200         FILE STATUS IS IMPBATCH-FS.                              00009200
009300                                                                  00009300
009400 DATA DIVISION.                                                   00009400
009500 FILE SECTION.                                                    00009500
009600                                                                  00009600
009700 FD  CSV-INPUT-FILE.                                              00009700
009800 01  CSV-REC.                                                     00009800
009900     05  CSV-REC-TEXT            PIC X(495).                      00009900
010000     05  FILLER                  PIC X(5).                        00010000
010100                                                                  00010100
010200 FD  TRANSACTION-MASTER.                                          00010200
010300 01  TRANMSTR-REC.                                                00010300
010400     COPY COPYLIB-TRANSACT.                                       00010400
010500                                                                  00010500
010600 FD  IMPORT-BATCH-LOG.                                            00010600
010700 01  IMPBATCH-REC                PIC X(432).                      00010700
010800                                                                  00010800
010900 WORKING-STORAGE SECTION.                                         00010900
011000 01  SWITCHES.                                                    00011000
011100     05  END-OF-FILE-SW          PIC X VALUE 'N'.                 00011100
011200         88  END-OF-FILE                VALUE 'Y'.                00011200
011300     05  END-OF-SCAN-SW          PIC X VALUE 'N'.                 00011300
011400         88  END-OF-SCAN                 VALUE 'Y'.               00011400
011500     05  VALID-ROW-SW            PIC X VALUE 'Y'.                 00011500
011600         88  VALID-ROW                   VALUE 'Y'.               00011600
011700     05  DUPLICATE-FOUND-SW      PIC X VALUE 'N'.                 00011700
011800         88  DUPLICATE-FOUND             VALUE 'Y'.               00011800
011900     05  WS-BATCH-FAILED-SW      PIC X VALUE 'N'.                 00011900
012000         88  WS-BATCH-FAILED             VALUE 'Y'.               00012000
012100     05  IN-QUOTES-SW            PIC X VALUE 'N'.                 00012100
012200         88  IN-QUOTES                   VALUE 'Y'.               00012200
012300     05  TAB-RERUN-SW            PIC X VALUE 'N'.                 00012300
012400     05  FILLER                  PIC X(2) VALUE SPACE.            00012400
012500                                                                  00012500
012600 01  FILE-STATUS-FIELDS.                                          00012600
012700     05  CSVIN-FS                PIC XX.                          00012700
012800         88  CSVIN-SUCCESSFUL            VALUE '00'.              00012800
012900         88  CSVIN-EOF                   VALUE '10'.              00012900
013000     05  TRANMSTR-FS             PIC XX.                          00013000
013100         88  TRANMSTR-SUCCESSFUL         VALUE '00'.              00013100
013200     05  IMPBATCH-FS             PIC XX.                          00013200
013300         88  IMPBATCH-SUCCESSFUL         VALUE '00'.              00013300
013400         88  IMPBATCH-EOF                VALUE '10'.              00013400
013500     05  FILLER                  PIC X(4) VALUE SPACE.            00013500
013600                                                                  00013600
013700 01  COUNTS-FIELDS.                                               00013700
013800     05  WS-ROW-NUMBER           PIC 9(9) COMP.                   00013800
013900     05  WS-TOTAL-ROWS           PIC 9(9) COMP.                   00013900
014000     05  WS-SUCCESS-COUNT        PIC 9(9) COMP.                   00014000
014100     05  WS-ERROR-COUNT          PIC 9(9) COMP.                   00014100
014200     05  FILLER                  PIC X(4).                        00014200
014300                                                                  00014300
014400 01  WS-TODAY-FIELDS.                                             00014400
014500     05  WS-TODAY-RAW.                                            00014500
014600         10  WS-TODAY-YY         PIC 9(2).                        00014600
014700         10  WS-TODAY-MM         PIC 9(2).                        00014700
014800         10  WS-TODAY-DD         PIC 9(2).                        00014800
014900     05  WS-TODAY-CC             PIC 9(2) COMP.                   00014900
015000     05  WS-TODAY-CCYY           PIC 9(4).                        00015000
015100     05  WS-TODAY-DATE.                                           00015100
015200         10  WS-TODAY-CCYY-P     PIC 9(4).                        00015200
015300         10  WS-TODAY-MM-P       PIC 9(2).                        00015300
015400         10  WS-TODAY-DD-P       PIC 9(2).                        00015400
015500     05  WS-TODAY-DATE-RED REDEFINES WS-TODAY-DATE                00015500
015600                                 PIC 9(8).                        00015600
015700     05  WS-EARLIEST-CCYY        PIC 9(4).                        00015700
015800     05  FILLER                  PIC X(4) VALUE SPACE.            00015800
015900                                                                  00015900
016000*    CHECKSUM WORK AREA - CONTROL-TOTAL SUBSTITUTE FOR A TRUE     00016000
016100*    HASH.  THIS SHOP HAS NO CRYPTOGRAPHIC LIBRARY AVAILABLE TO   00016100
016200*    THE COBOL RUNTIME, SO THE "CHECKSUM" IS A FOLDED BINARY      00016200
016300*    CONTROL TOTAL OVER THE LINE BUFFER, RENDERED AS A 64-CHAR    00016300
016400*    HEX-SHAPED FIELD FOR STORAGE COMPATIBILITY ONLY.             00016400
016500 01  WS-CHECKSUM-WORK.                                            00016500
016600     05  CSV-REC-TEXT-SAVE       PIC X(500).                      00016600
016700     05  WS-CKSUM-BUFFER REDEFINES CSV-REC-TEXT-SAVE.             00016700
016800         10  WS-CKSUM-WORD       PIC 9(9) COMP OCCURS 125 TIMES.  00016800
016900     05  WS-CKSUM-IX             PIC 9(4) COMP.                   00016900
017000     05  WS-CKSUM-ACCUM          PIC 9(9) COMP.                   00017000
017100     05  WS-CKSUM-QUOT           PIC 9(9) COMP.                   00017100
017200     05  WS-CKSUM-SUM            PIC 9(11) COMP.                  00017200
017300     05  WS-FILE-CHECKSUM        PIC X(64).                       00017300
017400     05  WS-CKSUM-DIGITS         PIC 9(9).                        00017400
017500                                                                  00017500
017600 01  WS-BATCH-CONTROL.                                            00017600
017700     05  WS-BATCH-ID             PIC X(36).                       00017700
017800     05  WS-BATCH-FILENAME       PIC X(255).                      00017800
017900     05  WS-INQUIRY-BATCH-ID     PIC X(36).                       00017900
018000     05  WS-DUP-BATCH-ID         PIC X(36).                       00018000
018100     05  WS-DUP-STATUS           PIC X(10).                       00018100
018200     05  WS-FAILURE-MESSAGE      PIC X(200).                      00018200
018300     05  FILLER                  PIC X(4).                        00018300
018400                                                                  00018400
018500*    BOM-STRIP WORK AREA - THE AS/400 EXPORT UTILITY SOMETIMES    00018500
018600*    GLUES A UTF-8 BYTE-ORDER-MARK ONTO THE FRONT OF LINE ONE.    00018600
018700*    FILE-LEVEL GATEKEEPER WORK AREA (TAB-0327) - CHECKS THE      00018700
018800*    UPLOADED FILENAME AND CONTENT BEFORE A BATCH ID IS MINTED.   00018800
018900 01  WS-CSVFILE-VALIDATION.                                       00018900
019000     05  WS-CSVFV-VALID-SW       PIC X VALUE 'Y'.                 00019000
019100         88  WS-CSVFV-VALID              VALUE 'Y'.               00019100
019200     05  WS-CSVFV-IX             PIC 9(4) COMP.                   00019200
019300     05  WS-CSVFV-NAMELEN        PIC 9(4) COMP.                   00019300
019400     05  WS-CSVFV-EXT            PIC X(4).                        00019400
019500     05  FILLER                  PIC X(4).                        00019500
019600                                                                  00019600
019700 01  WS-BOM-WORK.                                                 00019700
019800     05  WS-BOM-STRIP-WORK       PIC X(492).                      00019800
019900     05  FILLER                  PIC X(4).                        00019900
020000                                                                  00020000
020100 01  WS-CSV-ROW-WORK.                                             00020100
020200     05  WS-CSV-FIELD-COUNT      PIC 9(2) COMP.                   00020200
020300     05  WS-CSV-FIELD-TAB.                                        00020300
020400         10  WS-CSV-FIELD        PIC X(80) OCCURS 10 TIMES.       00020400
020500     05  WS-SCAN-IX              PIC 9(4) COMP.                   00020500
020600     05  WS-FIELD-IX             PIC 9(4) COMP.                   00020600
020700     05  WS-ONE-CHAR             PIC X.                           00020700
020800     05  WS-ROW-LEN              PIC 9(4) COMP.                   00020800
020900     05  FILLER                  PIC X(4).                        00020900
021000                                                                  00021000
021100 01  WS-VALIDATED-FIELDS.                                         00021100
021200     05  WS-V-IBAN               PIC X(34).                       00021200
021300     05  WS-V-DATE               PIC X(10).                       00021300
021400     05  WS-V-CURRENCY           PIC X(3).                        00021400
021500     05  WS-V-CATEGORY           PIC X(13).                       00021500
021600     05  WS-V-AMOUNT             PIC S9(13)V99 COMP-3.            00021600
021700     05  WS-ERROR-MESSAGE        PIC X(200).                      00021700
021800     05  FILLER                  PIC X(4).                        00021800
021900                                                                  00021900
022000*    IBAN VALIDATION WORK AREA - ISO 13616 MOD-97 CHECK.          00022000
022100 01  WS-IBAN-WORK.                                                00022100
022200     05  WS-IBAN-NORM            PIC X(34).                       00022200
022300     05  WS-IBAN-LEN             PIC 9(4) COMP.                   00022300
022400     05  WS-IBAN-REARR           PIC X(34).                       00022400
022500     05  WS-IBAN-CHAR            PIC X.                           00022500
022600     05  WS-IBAN-CHAR-NUM REDEFINES WS-IBAN-CHAR                  00022600
022700                                 PIC 9.                           00022700
022800     05  WS-IBAN-IX              PIC 9(4) COMP.                   00022800
022900     05  WS-IBAN-ALPHA-IX        PIC 9(4) COMP.                   00022900
023000     05  WS-IBAN-ALPHA-TAB.                                       00023000
023100         10  FILLER              PIC X(26) VALUE                  00023100
023200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00023200
023300     05  WS-IBAN-ALPHA-RED REDEFINES WS-IBAN-ALPHA-TAB.           00023300
023400         10  WS-IBAN-ALPHA-CHAR  PIC X OCCURS 26 TIMES.           00023400
023500     05  WS-IBAN-EXPAND          PIC X(70).                       00023500
023600     05  WS-IBAN-EXPAND-LEN      PIC 9(4) COMP.                   00023600
023700     05  WS-IBAN-EXPAND-2        PIC 99.                          00023700
023800     05  WS-IBAN-REM             PIC 9(9) COMP.                   00023800
023900     05  WS-IBAN-QUOT            PIC 9(9) COMP.                   00023900
024000     05  WS-IBAN-DIGIT-VAL       PIC 9(2) COMP.                   00024000
024100     05  FILLER                  PIC X(4).                        00024100
024200                                                                  00024200
024300*    DATE VALIDATION WORK AREA.                                   00024300
024400 01  WS-DATE-WORK.                                                00024400
024500     05  WS-D-CCYY               PIC 9(4).                        00024500
024600     05  WS-D-MM                 PIC 9(2).                        00024600
024700     05  WS-D-DD                 PIC 9(2).                        00024700
024800     05  WS-D-SEP1               PIC X.                           00024800
024900     05  WS-D-SEP2               PIC X.                           00024900
025000     05  FILLER                  PIC X(4).                        00025000
025100                                                                  00025100
025200*    AMOUNT VALIDATION WORK AREA - MANUAL DIGIT-BY-DIGIT PARSE.   00025200
025300 01  WS-AMOUNT-WORK.                                              00025300
025400     05  WS-A-TEXT               PIC X(20).                       00025400
025500     05  WS-A-LEN                PIC 9(4) COMP.                   00025500
025600     05  WS-A-IX                 PIC 9(4) COMP.                   00025600
025700     05  WS-A-SIGN               PIC S9(1) COMP VALUE +1.         00025700
025800     05  WS-A-CHAR               PIC X.                           00025800
025900     05  WS-A-CHAR-NUM REDEFINES WS-A-CHAR                        00025900
026000                                 PIC 9.                           00026000
026100     05  WS-A-INT-PART           PIC 9(13) COMP-3.                00026100
026200     05  WS-A-DEC-PART           PIC 9(2) COMP-3.                 00026200
026300     05  WS-A-DEC-DIGITS         PIC 9(2) COMP.                   00026300
026400     05  WS-A-ROUND-DIGIT        PIC 9(1) COMP.                   00026400
026500     05  WS-A-DECIMAL-SEEN-SW    PIC X VALUE 'N'.                 00026500
026600         88  WS-A-DECIMAL-SEEN           VALUE 'Y'.               00026600
026700     05  WS-A-RESULT             PIC S9(13)V99 COMP-3.            00026700
026800     05  FILLER                  PIC X(4).                        00026800
026900                                                                  00026900
027000*    TRIM WORK AREA (LEADING/TRAILING SPACE STRIP).               00027000
027100 01  WS-TRIM-WORK.                                                00027100
027200     05  WS-TRIM-SOURCE          PIC X(80).                       00027200
027300     05  WS-TRIM-TARGET          PIC X(80).                       00027300
027400     05  WS-TRIM-START           PIC 9(4) COMP.                   00027400
027500     05  WS-TRIM-END             PIC 9(4) COMP.                   00027500
027600     05  FILLER                  PIC X(4).                        00027600
027700                                                                  00027700
027800 01  WS-DISPLAY-LINE             PIC X(132).                      00027800
027900                                                                  00027900
028000     COPY COPYLIB-IMPBATCH.                                       00028000
028100     COPY COPYLIB-ERRDET.                                         00028100
028200     COPY COPYLIB-CATTAB.                                         00028200
028300                                                                  00028300
028400 LINKAGE SECTION.                                                 00028400
028500 01  LK-FUNCTION-CODE            PIC X.                           00028500
028600     88  LK-FUNC-IMPORT                  VALUE 'I'.               00028600
028700     88  LK-FUNC-STATUS                  VALUE 'S'.               00028700
028800 01  LK-CSV-FILENAME             PIC X(255).                      00028800
028900 01  LK-BATCH-ID-INQUIRY         PIC X(36).                       00028900
029000 01  LK-RETURN-STATUS            PIC X(10).                       00029000
029100                                                                  00029100
029200 PROCEDURE DIVISION USING LK-FUNCTION-CODE                        00029200
029300                          LK-CSV-FILENAME                         00029300
029400                          LK-BATCH-ID-INQUIRY                     00029400
029500                          LK-RETURN-STATUS.                       00029500
029600                                                                  00029600
029700 0000-TABREADCSV-MAIN.                                            00029700
029800     PERFORM 1000-INIT-PROGRAM                                    00029800
029900     EVALUATE TRUE                                                00029900
030000         WHEN LK-FUNC-IMPORT                                      00030000
030100             PERFORM 3000-PROCESS-BATCH                           00030100
030200         WHEN LK-FUNC-STATUS                                      00030200
030300             PERFORM 4000-STATUS-LOOKUP                           00030300
030400         WHEN OTHER                                               00030400
030500             DISPLAY 'TABREADCSV - INVALID FUNCTION CODE'         00030500
030600     END-EVALUATE                                                 00030600
030700     GOBACK.                                                      00030700
030800*****************************                                     00030800
030900                                                                  00030900
031000 1000-INIT-PROGRAM.                                               00031000
031100     MOVE 'N' TO END-OF-FILE-SW                                   00031100
031200     MOVE 'N' TO END-OF-SCAN-SW                                   00031200
031300     MOVE 'N' TO DUPLICATE-FOUND-SW                               00031300
031400     MOVE ZERO TO WS-ROW-NUMBER WS-TOTAL-ROWS                     00031400
031500     MOVE ZERO TO WS-SUCCESS-COUNT WS-ERROR-COUNT                 00031500
031600     ACCEPT WS-TODAY-RAW FROM DATE                                00031600
031700     PERFORM 1050-WINDOW-CENTURY                                  00031700
031800     MOVE WS-TODAY-CCYY TO WS-TODAY-CCYY-P                        00031800
031900     MOVE WS-TODAY-MM   TO WS-TODAY-MM-P                          00031900
032000     MOVE WS-TODAY-DD   TO WS-TODAY-DD-P                          00032000
032100     COMPUTE WS-EARLIEST-CCYY = WS-TODAY-CCYY - 10                00032100
032200     MOVE 'N' TO WS-BATCH-FAILED-SW                               00032200
032300     MOVE SPACE TO WS-FAILURE-MESSAGE                             00032300
032400     MOVE LK-CSV-FILENAME TO WS-BATCH-FILENAME.                   00032400
032500*****************************                                     00032500
032600                                                                  00032600
032700 1050-WINDOW-CENTURY.                                             00032700
032800*    880620 - CENTURY WINDOW: YY < 50 IS 20XX, ELSE 19XX.         00032800
032900     IF WS-TODAY-YY < 50                                          00032900
033000         MOVE 20 TO WS-TODAY-CC                                   00033000
033100     ELSE                                                         00033100
033200         MOVE 19 TO WS-TODAY-CC                                   00033200
033300     END-IF                                                       00033300
033400     COMPUTE WS-TODAY-CCYY = WS-TODAY-CC * 100 + WS-TODAY-YY.     00033400
033500*****************************                                     00033500
033600                                                                  00033600
033700 1100-COMPUTE-CHECKSUM.                                           00033700
033800*    FOLDS THE OPEN CSV FILE INTO A CONTROL TOTAL BY READING      00033800
033900*    EVERY LINE ONCE (PASS 1), THEN REWINDS FOR THE REAL PARSE    00033900
034000*    (PASS 2) - SAME TWO-PASS SHAPE AS READBG'S 100/101-INIT.     00034000
034100     MOVE ZERO TO WS-CKSUM-ACCUM                                  00034100
034200     OPEN INPUT CSV-INPUT-FILE                                    00034200
034300     IF NOT CSVIN-SUCCESSFUL                                      00034300
034400         DISPLAY 'TABREADCSV - CANNOT OPEN CSV INPUT FILE'        00034400
034500         MOVE 'FAILED' TO LK-RETURN-STATUS                        00034500
034600         GOBACK                                                   00034600
034700     END-IF                                                       00034700
034800     MOVE 'N' TO END-OF-FILE-SW                                   00034800
034900     READ CSV-INPUT-FILE AT END SET END-OF-FILE TO TRUE END-READ  00034900
035000     PERFORM 1110-CHECKSUM-ONE-LINE UNTIL END-OF-FILE             00035000
035100     CLOSE CSV-INPUT-FILE                                         00035100
035200     PERFORM 1150-RENDER-CHECKSUM.                                00035200
035300*****************************                                     00035300
035400                                                                  00035400
035500 1110-CHECKSUM-ONE-LINE.                                          00035500
035600     MOVE CSV-REC-TEXT TO CSV-REC-TEXT-SAVE                       00035600
035700     MOVE 1 TO WS-CKSUM-IX                                        00035700
035800     PERFORM 1120-FOLD-ONE-WORD THRU 1120-EXIT                    00035800
035900         VARYING WS-CKSUM-IX FROM 1 BY 1 UNTIL WS-CKSUM-IX > 125  00035900
036000     READ CSV-INPUT-FILE AT END SET END-OF-FILE TO TRUE END-READ. 00036000
036100*****************************                                     00036100
036200                                                                  00036200
036300 1120-FOLD-ONE-WORD.                                              00036300
036400*    MANUAL MODULUS BY TRUNCATED-DIVISION SUBTRACTION - NO        00036400
036500*    MOD OPERATOR IN THIS ERA'S COMPUTE EXPRESSIONS.              00036500
036600     COMPUTE WS-CKSUM-SUM =                                       00036600
036700         WS-CKSUM-ACCUM * 31 + WS-CKSUM-WORD (WS-CKSUM-IX)        00036700
036800     COMPUTE WS-CKSUM-QUOT = WS-CKSUM-SUM / 999999999             00036800
036900     COMPUTE WS-CKSUM-ACCUM =                                     00036900
037000         WS-CKSUM-SUM - (WS-CKSUM-QUOT * 999999999).              00037000
037100 1120-EXIT.                                                       00037100
037200     EXIT.                                                        00037200
037300*****************************                                     00037300
037400                                                                  00037400
037500 1150-RENDER-CHECKSUM.                                            00037500
037600*    RENDER THE 9-DIGIT CONTROL TOTAL INTO THE TAIL OF THE        00037600
037700*    64-CHAR CHECKSUM FIELD.  NOT A TRUE HASH - SEE THE REMARK    00037700
037800*    ON WS-CHECKSUM-WORK ABOVE.                                   00037800
037900     MOVE WS-CKSUM-ACCUM TO WS-CKSUM-DIGITS                       00037900
038000     MOVE ALL '0' TO WS-FILE-CHECKSUM                             00038000
038100     MOVE WS-CKSUM-DIGITS TO WS-FILE-CHECKSUM (56:9).             00038100
038200*****************************                                     00038200
038300                                                                  00038300
038400 1200-CHECK-DUPLICATE-BATCH.                                      00038400
038500*    FULL SCAN OF IMPORT-BATCH-LOG FOR A PRIOR HEADER CARRYING    00038500
038600*    THE SAME FILE CHECKSUM.  WE HAVE NO INDEX ON THIS FILE, SO   00038600
038700*    A FULL READ-THROUGH IS THE ONLY WAY TO CATCH A RE-SUBMIT.    00038700
038800*    KEEPS THE LAST MATCHING HEADER, SAME AS 4010'S STATUS SCAN,  00038800
038900*    SO A THIRD RE-SUBMIT REPORTS AGAINST THE NEWEST ATTEMPT.     00038900
039000     MOVE 'N' TO DUPLICATE-FOUND-SW                               00039000
039100     MOVE SPACE TO WS-DUP-BATCH-ID WS-DUP-STATUS                  00039100
039200     OPEN INPUT IMPORT-BATCH-LOG                                  00039200
039300     IF NOT IMPBATCH-SUCCESSFUL                                   00039300
039400         GO TO 1200-EXIT                                          00039400
039500     END-IF                                                       00039500
039600     MOVE 'N' TO END-OF-SCAN-SW                                   00039600
039700     READ IMPORT-BATCH-LOG AT END SET END-OF-SCAN TO TRUE END-READ00039700
039800     PERFORM 1210-CHECK-ONE-HEADER UNTIL END-OF-SCAN              00039800
039900     CLOSE IMPORT-BATCH-LOG.                                      00039900
040000 1200-EXIT.                                                       00040000
040100     EXIT.                                                        00040100
040200*****************************                                     00040200
040300                                                                  00040300
040400 1210-CHECK-ONE-HEADER.                                           00040400
040500     MOVE IMPBATCH-REC (1:431) TO IMPBATCH-RECORD (1:431)         00040500
040600     IF IB-IS-HEADER-REC                                          00040600
040700         IF IB-FILE-CHECKSUM = WS-FILE-CHECKSUM                   00040700
040800             SET DUPLICATE-FOUND TO TRUE                          00040800
040900             MOVE IB-BATCH-ID TO WS-DUP-BATCH-ID                  00040900
041000             MOVE IB-STATUS TO WS-DUP-STATUS                      00041000
041100         END-IF                                                   00041100
041200     END-IF                                                       00041200
041300     READ IMPORT-BATCH-LOG AT END                                 00041300
041400         SET END-OF-SCAN TO TRUE END-READ.                        00041400
041500*****************************                                     00041500
041600                                                                  00041600
041700 1300-CREATE-BATCH-HEADER.                                        00041700
041800*    BATCH-ID IS FABRICATED FROM TODAY'S DATE, TIME AND THE       00041800
041900*    RUNNING ROW COUNT - THIS SHOP HAS NO UUID GENERATOR, SO A    00041900
042000*    TIMESTAMP-BASED KEY STANDS IN FOR ONE.                       00042000
042100     ACCEPT WS-DISPLAY-LINE (1:6) FROM TIME                       00042100
042200     STRING WS-TODAY-DATE DELIMITED BY SIZE                       00042200
042300            '-' DELIMITED BY SIZE                                 00042300
042400            WS-DISPLAY-LINE (1:6) DELIMITED BY SIZE               00042400
042500            '-BATCH' DELIMITED BY SIZE                            00042500
042600         INTO WS-BATCH-ID                                         00042600
042700     END-STRING                                                   00042700
042800     MOVE SPACE TO IMPBATCH-RECORD                                00042800
042900     SET IB-IS-HEADER-REC TO TRUE                                 00042900
043000     MOVE WS-BATCH-ID TO IB-BATCH-ID                              00043000
043100     MOVE WS-BATCH-FILENAME TO IB-FILENAME-TEXT                   00043100
043200     MOVE WS-FILE-CHECKSUM TO IB-FILE-CHECKSUM                    00043200
043300     SET IB-PENDING TO TRUE                                       00043300
043400     MOVE ZERO TO IB-TOTAL-ROWS IB-SUCCESS-COUNT IB-ERROR-COUNT   00043400
043500     MOVE WS-TODAY-DATE-RED TO IB-CREATED-DATE                    00043500
043600     MOVE WS-DISPLAY-LINE (1:6) TO IB-CREATED-TIME                00043600
043700     OPEN EXTEND IMPORT-BATCH-LOG                                 00043700
043800     IF NOT IMPBATCH-SUCCESSFUL                                   00043800
043900         OPEN OUTPUT IMPORT-BATCH-LOG                             00043900
044000     END-IF                                                       00044000
044100     MOVE IMPBATCH-RECORD (1:431) TO IMPBATCH-REC (1:431)         00044100
044200     WRITE IMPBATCH-REC                                           00044200
044300     CLOSE IMPORT-BATCH-LOG.                                      00044300
044400*****************************                                     00044400
044500                                                                  00044500
044600 2001-VALIDATE-CSV-FILE.                                          00044600
044700*    FILE-LEVEL GATEKEEPER (TAB-0327) - RUNS BEFORE A BATCH ID    00044700
044800*    IS EVER MINTED.  A BLANK/UNRECOGNIZED FILENAME OR AN EMPTY   00044800
044900*    INPUT FILE NEVER BECOMES A BATCH AT ALL, SO THERE IS NO      00044900
045000*    HEADER RECORD TO FAIL - LK-RETURN-STATUS ALONE CARRIES THE   00045000
045100*    REJECTION BACK TO TAB.                                       00045100
045200     MOVE 'Y' TO WS-CSVFV-VALID-SW                                00045200
045300     PERFORM 2002-CHECK-FILE-EXTENSION                            00045300
045400     IF WS-CSVFV-VALID                                            00045400
045500         PERFORM 2003-CHECK-FILE-NOT-EMPTY                        00045500
045600     END-IF                                                       00045600
045700     IF NOT WS-CSVFV-VALID                                        00045700
045800         MOVE 'FAILED' TO LK-RETURN-STATUS                        00045800
045900     END-IF.                                                      00045900
046000*****************************                                     00046000
046100                                                                  00046100
046200 2002-CHECK-FILE-EXTENSION.                                       00046200
046300*    NAME LENGTH IS FOUND BY A REVERSE SCAN FOR THE LAST NON-     00046300
046400*    BLANK BYTE, SAME IDEA AS 8100-TRIM-FIELD'S FORWARD/BACKWARD  00046400
046500*    SCAN BUT AGAINST THE WIDER 255-BYTE FILENAME FIELD.          00046500
046600     MOVE ZERO TO WS-CSVFV-NAMELEN                                00046600
046700     PERFORM 2002-FIND-NAME-LEN THRU 2002-FIND-EXIT               00046700
046800         VARYING WS-CSVFV-IX FROM 255 BY -1                       00046800
046900             UNTIL WS-CSVFV-IX < 1                                00046900
047000             OR WS-BATCH-FILENAME (WS-CSVFV-IX:1) NOT = SPACE     00047000
047100     IF WS-CSVFV-NAMELEN < 5                                      00047100
047200         DISPLAY 'TABREADCSV - CSV FILENAME MISSING OR TOO SHORT' 00047200
047300         MOVE 'N' TO WS-CSVFV-VALID-SW                            00047300
047400     ELSE                                                         00047400
047500         MOVE WS-BATCH-FILENAME (WS-CSVFV-NAMELEN - 3:4)          00047500
047600             TO WS-CSVFV-EXT                                      00047600
047700         IF WS-CSVFV-EXT NOT = '.CSV'                             00047700
047800             DISPLAY 'TABREADCSV - FILE IS NOT A .CSV FILE, NAME='00047800
047900                 WS-BATCH-FILENAME (1:WS-CSVFV-NAMELEN)           00047900
048000             MOVE 'N' TO WS-CSVFV-VALID-SW                        00048000
048100         END-IF                                                   00048100
048200     END-IF.                                                      00048200
048300*****************************                                     00048300
048400                                                                  00048400
048500 2002-FIND-NAME-LEN.                                              00048500
048600     MOVE WS-CSVFV-IX TO WS-CSVFV-NAMELEN.                        00048600
048700 2002-FIND-EXIT.                                                  00048700
048800     EXIT.                                                        00048800
048900*****************************                                     00048900
049000                                                                  00049000
049100 2003-CHECK-FILE-NOT-EMPTY.                                       00049100
049200*    A ZERO-BYTE EXPORT (DISK FULL ON THE AS/400 SIDE, OR AN      00049200
049300*    OPERATOR FAT-FINGERING AN EMPTY FILE ONTO CSVIN) OPENS       00049300
049400*    CLEAN BUT HANDS BACK NOTHING ON THE FIRST READ.              00049400
049500     OPEN INPUT CSV-INPUT-FILE                                    00049500
049600     IF NOT CSVIN-SUCCESSFUL                                      00049600
049700         DISPLAY 'TABREADCSV - CANNOT OPEN CSV INPUT FILE'        00049700
049800         MOVE 'N' TO WS-CSVFV-VALID-SW                            00049800
049900     ELSE                                                         00049900
050000         READ CSV-INPUT-FILE AT END                               00050000
050100             DISPLAY 'TABREADCSV - CSV INPUT FILE IS EMPTY'       00050100
050200             MOVE 'N' TO WS-CSVFV-VALID-SW                        00050200
050300         END-READ                                                 00050300
050400         CLOSE CSV-INPUT-FILE                                     00050400
050500     END-IF.                                                      00050500
050600*****************************                                     00050600
050700                                                                  00050700
050800 2000-PARSE-CSV-FILE.                                             00050800
050900*    ROW 1 IS THE EXPORT UTILITY'S COLUMN-HEADING LINE, NOT A     00050900
051000*    TRANSACTION - READ AND DISCARD IT (AFTER A BOM STRIP) SO     00051000
051100*    THE VALIDATOR NEVER SEES IT AND ROW NUMBERING ON THE REAL    00051100
051200*    DATA STARTS AT 1, NOT 2.  A HEADER-ONLY FILE FALLS STRAIGHT  00051200
051300*    THROUGH TO END-OF-FILE WITH ZERO ROWS PROCESSED.             00051300
051400     MOVE 'N' TO END-OF-FILE-SW                                   00051400
051500     OPEN INPUT CSV-INPUT-FILE                                    00051500
051600     OPEN EXTEND TRANSACTION-MASTER                               00051600
051700     IF NOT TRANMSTR-SUCCESSFUL                                   00051700
051800         OPEN OUTPUT TRANSACTION-MASTER                           00051800
051900     END-IF                                                       00051900
052000     OPEN EXTEND IMPORT-BATCH-LOG                                 00052000
052100     IF NOT TRANMSTR-SUCCESSFUL OR NOT IMPBATCH-SUCCESSFUL        00052100
052200         STRING 'CANNOT OPEN OUTPUT FILES, TRANMSTR-FS='          00052200
052300                    DELIMITED BY SIZE                             00052300
052400                TRANMSTR-FS         DELIMITED BY SIZE             00052400
052500                ' IMPBATCH-FS='     DELIMITED BY SIZE             00052500
052600                IMPBATCH-FS         DELIMITED BY SIZE             00052600
052700             INTO WS-FAILURE-MESSAGE                              00052700
052800         END-STRING                                               00052800
052900         SET WS-BATCH-FAILED TO TRUE                              00052900
053000         CLOSE CSV-INPUT-FILE                                     00053000
053100         GO TO 2000-EXIT                                          00053100
053200     END-IF                                                       00053200
053300     READ CSV-INPUT-FILE AT END SET END-OF-FILE TO TRUE END-READ  00053300
053400     IF NOT END-OF-FILE                                           00053400
053500         PERFORM 2005-STRIP-BOM                                   00053500
053600         READ CSV-INPUT-FILE AT END                               00053600
053700             SET END-OF-FILE TO TRUE END-READ                     00053700
053800     END-IF                                                       00053800
053900     PERFORM 2010-PARSE-ONE-ROW UNTIL END-OF-FILE                 00053900
054000         OR WS-BATCH-FAILED                                       00054000
054100     CLOSE CSV-INPUT-FILE TRANSACTION-MASTER IMPORT-BATCH-LOG.    00054100
054200 2000-EXIT.                                                       00054200
054300     EXIT.                                                        00054300
054400*****************************                                     00054400
054500                                                                  00054500
054600 2005-STRIP-BOM.                                                  00054600
054700     IF CSV-REC-TEXT (1:3) = X'EFBBBF'                            00054700
054800         MOVE CSV-REC-TEXT (4:492) TO WS-BOM-STRIP-WORK           00054800
054900         MOVE WS-BOM-STRIP-WORK TO CSV-REC-TEXT (1:492)           00054900
055000         MOVE SPACE TO CSV-REC-TEXT (493:3)                       00055000
055100     END-IF.                                                      00055100
055200*****************************                                     00055200
055300                                                                  00055300
055400 2010-PARSE-ONE-ROW.                                              00055400
055500     ADD 1 TO WS-ROW-NUMBER                                       00055500
055600     IF CSV-REC-TEXT NOT = SPACE                                  00055600
055700         ADD 1 TO WS-TOTAL-ROWS                                   00055700
055800         MOVE 'Y' TO VALID-ROW-SW                                 00055800
055900         PERFORM 2100-SPLIT-CSV-ROW                               00055900
056000         IF VALID-ROW                                             00056000
056100             PERFORM 2210-VALIDATE-IBAN                           00056100
056200         END-IF                                                   00056200
056300         IF VALID-ROW                                             00056300
056400             PERFORM 2220-VALIDATE-DATE                           00056400
056500         END-IF                                                   00056500
056600         IF VALID-ROW                                             00056600
056700             PERFORM 2230-VALIDATE-CURRENCY                       00056700
056800         END-IF                                                   00056800
056900         IF VALID-ROW                                             00056900
057000             PERFORM 2240-VALIDATE-CATEGORY                       00057000
057100         END-IF                                                   00057100
057200         IF VALID-ROW                                             00057200
057300             PERFORM 2250-VALIDATE-AMOUNT                         00057300
057400         END-IF                                                   00057400
057500         IF VALID-ROW                                             00057500
057600             PERFORM 2800-BUILD-AND-SAVE-TRANSACTION              00057600
057700             IF NOT WS-BATCH-FAILED                               00057700
057800                 ADD 1 TO WS-SUCCESS-COUNT                        00057800
057900             END-IF                                               00057900
058000         ELSE                                                     00058000
058100             PERFORM 2900-WRITE-ROW-ERROR                         00058100
058200             ADD 1 TO WS-ERROR-COUNT                              00058200
058300         END-IF                                                   00058300
058400     END-IF                                                       00058400
058500     PERFORM 2020-READ-NEXT-ROW.                                  00058500
058600*****************************                                     00058600
058700                                                                  00058700
058800 2020-READ-NEXT-ROW.                                              00058800
058900     READ CSV-INPUT-FILE AT END SET END-OF-FILE TO TRUE END-READ. 00058900
059000*****************************                                     00059000
059100                                                                  00059100
059200 2100-SPLIT-CSV-ROW.                                              00059200
059300*    QUOTE-AWARE COMMA SPLIT - UNSTRING CANNOT TOGGLE ON QUOTES   00059300
059400*    CLEANLY SO THIS WALKS THE ROW ONE CHARACTER AT A TIME.       00059400
059500     MOVE SPACE TO WS-CSV-FIELD-TAB                               00059500
059600     MOVE 1 TO WS-CSV-FIELD-COUNT                                 00059600
059700     MOVE 1 TO WS-FIELD-IX                                        00059700
059800     MOVE 'N' TO IN-QUOTES-SW                                     00059800
059900     MOVE 500 TO WS-ROW-LEN                                       00059900
060000     PERFORM 2105-FIND-ROW-LEN THRU 2105-EXIT                     00060000
060100         VARYING WS-SCAN-IX FROM 500 BY -1                        00060100
060200             UNTIL WS-SCAN-IX < 1                                 00060200
060300             OR CSV-REC-TEXT (WS-SCAN-IX:1) NOT = SPACE           00060300
060400     PERFORM 2110-SCAN-ONE-CHAR THRU 2110-EXIT                    00060400
060500         VARYING WS-SCAN-IX FROM 1 BY 1                           00060500
060600             UNTIL WS-SCAN-IX > WS-ROW-LEN                        00060600
060700     IF WS-CSV-FIELD-COUNT < 5                                    00060700
060800         MOVE 'N' TO VALID-ROW-SW                                 00060800
060900         MOVE 'ROW HAS FEWER THAN 5 FIELDS' TO WS-ERROR-MESSAGE   00060900
061000     END-IF.                                                      00061000
061100*****************************                                     00061100
061200                                                                  00061200
061300 2105-FIND-ROW-LEN.                                               00061300
061400     MOVE WS-SCAN-IX TO WS-ROW-LEN.                               00061400
061500 2105-EXIT.                                                       00061500
061600     EXIT.                                                        00061600
061700*****************************                                     00061700
061800                                                                  00061800
061900 2110-SCAN-ONE-CHAR.                                              00061900
062000     MOVE CSV-REC-TEXT (WS-SCAN-IX:1) TO WS-ONE-CHAR              00062000
062100     EVALUATE TRUE                                                00062100
062200         WHEN WS-ONE-CHAR = '"'                                   00062200
062300             IF IN-QUOTES                                         00062300
062400                 MOVE 'N' TO IN-QUOTES-SW                         00062400
062500             ELSE                                                 00062500
062600                 MOVE 'Y' TO IN-QUOTES-SW                         00062600
062700             END-IF                                               00062700
062800         WHEN WS-ONE-CHAR = ',' AND NOT IN-QUOTES                 00062800
062900             ADD 1 TO WS-CSV-FIELD-COUNT                          00062900
063000             MOVE 1 TO WS-FIELD-IX                                00063000
063100         WHEN OTHER                                               00063100
063200             IF WS-FIELD-IX <= 80                                 00063200
063300                 MOVE WS-ONE-CHAR TO                              00063300
063400                     WS-CSV-FIELD (WS-CSV-FIELD-COUNT)            00063400
063500                         (WS-FIELD-IX:1)                          00063500
063600                 ADD 1 TO WS-FIELD-IX                             00063600
063700             END-IF                                               00063700
063800     END-EVALUATE.                                                00063800
063900 2110-EXIT.                                                       00063900
064000     EXIT.                                                        00064000
064100*****************************                                     00064100
064200                                                                  00064200
064300 8100-TRIM-FIELD.                                                 00064300
064400*    LEADING/TRAILING SPACE STRIP.  CALLED WITH WS-TRIM-SOURCE    00064400
064500*    LOADED; RETURNS THE TRIMMED VALUE IN WS-TRIM-TARGET.         00064500
064600     MOVE SPACE TO WS-TRIM-TARGET                                 00064600
064700     MOVE 81 TO WS-TRIM-START                                     00064700
064800     PERFORM 8110-FIND-TRIM-START THRU 8110-EXIT                  00064800
064900         VARYING WS-TRIM-START FROM 1 BY 1                        00064900
065000             UNTIL WS-TRIM-START > 80                             00065000
065100             OR WS-TRIM-SOURCE (WS-TRIM-START:1) NOT = SPACE      00065100
065200     MOVE ZERO TO WS-TRIM-END                                     00065200
065300     PERFORM 8120-FIND-TRIM-END THRU 8120-EXIT                    00065300
065400         VARYING WS-TRIM-END FROM 80 BY -1                        00065400
065500             UNTIL WS-TRIM-END < WS-TRIM-START                    00065500
065600             OR WS-TRIM-SOURCE (WS-TRIM-END:1) NOT = SPACE        00065600
065700     IF WS-TRIM-START <= WS-TRIM-END                              00065700
065800         MOVE WS-TRIM-SOURCE (WS-TRIM-START:                      00065800
065900             WS-TRIM-END - WS-TRIM-START + 1) TO WS-TRIM-TARGET   00065900
066000     END-IF.                                                      00066000
066100*****************************                                     00066100
066200                                                                  00066200
066300 8110-FIND-TRIM-START.                                            00066300
066400     CONTINUE.                                                    00066400
066500 8110-EXIT.                                                       00066500
066600     EXIT.                                                        00066600
066700*****************************                                     00066700
066800                                                                  00066800
066900 8120-FIND-TRIM-END.                                              00066900
067000     CONTINUE.                                                    00067000
067100 8120-EXIT.                                                       00067100
067200     EXIT.                                                        00067200
067300*****************************                                     00067300
067400                                                                  00067400
067500 2210-VALIDATE-IBAN.                                              00067500
067600     MOVE WS-CSV-FIELD (1) TO WS-TRIM-SOURCE                      00067600
067700     PERFORM 8100-TRIM-FIELD                                      00067700
067800     MOVE WS-TRIM-TARGET (1:34) TO WS-IBAN-NORM                   00067800
067900     INSPECT WS-IBAN-NORM                                         00067900
068000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00068000
068100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  00068100
068200     MOVE ZERO TO WS-IBAN-LEN                                     00068200
068300     PERFORM 2211-FIND-IBAN-LEN THRU 2211-EXIT                    00068300
068400         VARYING WS-IBAN-IX FROM 34 BY -1                         00068400
068500             UNTIL WS-IBAN-IX < 1                                 00068500
068600             OR WS-IBAN-NORM (WS-IBAN-IX:1) NOT = SPACE           00068600
068700     IF WS-IBAN-LEN < 15 OR WS-IBAN-LEN > 34                      00068700
068800         MOVE 'N' TO VALID-ROW-SW                                 00068800
068900         MOVE 'IBAN LENGTH IS INVALID' TO WS-ERROR-MESSAGE        00068900
069000         GO TO 2210-EXIT                                          00069000
069100     END-IF                                                       00069100
069200*    COUNTRY CODE + CHECK DIGITS MUST BE AA99 SHAPED BEFORE THE   00069200
069300*    MOD-97 CHECK EVEN RUNS - A DIGITS-ONLY STRING OF THE RIGHT   00069300
069400*    LENGTH CAN LAND ON A MOD-97 REMAINDER OF 1 BY CHANCE.        00069400
069500     IF WS-IBAN-NORM (1:2) NOT ALPHABETIC-UPPER                   00069500
069600         MOVE 'N' TO VALID-ROW-SW                                 00069600
069700         MOVE 'IBAN COUNTRY CODE IS INVALID' TO WS-ERROR-MESSAGE  00069700
069800         GO TO 2210-EXIT                                          00069800
069900     END-IF                                                       00069900
070000     IF WS-IBAN-NORM (3:2) NOT NUMERIC                            00070000
070100         MOVE 'N' TO VALID-ROW-SW                                 00070100
070200         MOVE 'IBAN CHECK DIGITS ARE INVALID' TO WS-ERROR-MESSAGE 00070200
070300         GO TO 2210-EXIT                                          00070300
070400     END-IF                                                       00070400
070500     PERFORM 2215-MOD97-CHECK                                     00070500
070600     IF WS-IBAN-REM NOT = 1                                       00070600
070700         MOVE 'N' TO VALID-ROW-SW                                 00070700
070800         MOVE 'IBAN FAILS THE MOD-97 CHECK' TO WS-ERROR-MESSAGE   00070800
070900     ELSE                                                         00070900
071000         MOVE WS-IBAN-NORM TO WS-V-IBAN                           00071000
071100     END-IF.                                                      00071100
071200 2210-EXIT.                                                       00071200
071300     EXIT.                                                        00071300
071400*****************************                                     00071400
071500                                                                  00071500
071600 2211-FIND-IBAN-LEN.                                              00071600
071700     MOVE WS-IBAN-IX TO WS-IBAN-LEN.                              00071700
071800 2211-EXIT.                                                       00071800
071900     EXIT.                                                        00071900
072000*****************************                                     00072000
072100                                                                  00072100
072200 2215-MOD97-CHECK.                                                00072200
072300*    ISO 13616 MOD-97 CHECK.  REARRANGE AS CHARS 5.. + CHARS 1-4, 00072300
072400*    EXPAND LETTERS A-Z TO 10-35, FOLD THE DIGIT STRING WITH A    00072400
072500*    RUNNING REMAINDER (HORNER'S METHOD, ONE DIGIT AT A TIME).    00072500
072600     MOVE SPACE TO WS-IBAN-REARR                                  00072600
072700     MOVE WS-IBAN-NORM (5:WS-IBAN-LEN - 4) TO WS-IBAN-REARR (1:)  00072700
072800     MOVE WS-IBAN-NORM (1:4)                                      00072800
072900         TO WS-IBAN-REARR (WS-IBAN-LEN - 3:4)                     00072900
073000     MOVE SPACE TO WS-IBAN-EXPAND                                 00073000
073100     MOVE ZERO TO WS-IBAN-EXPAND-LEN                              00073100
073200     PERFORM 2217-EXPAND-ONE-CHAR THRU 2217-EXIT                  00073200
073300         VARYING WS-IBAN-IX FROM 1 BY 1                           00073300
073400             UNTIL WS-IBAN-IX > WS-IBAN-LEN                       00073400
073500     MOVE ZERO TO WS-IBAN-REM                                     00073500
073600     PERFORM 2218-FOLD-ONE-DIGIT THRU 2218-EXIT                   00073600
073700         VARYING WS-IBAN-IX FROM 1 BY 1                           00073700
073800             UNTIL WS-IBAN-IX > WS-IBAN-EXPAND-LEN.               00073800
073900*****************************                                     00073900
074000                                                                  00074000
074100 2217-EXPAND-ONE-CHAR.                                            00074100
074200     MOVE WS-IBAN-REARR (WS-IBAN-IX:1) TO WS-IBAN-CHAR            00074200
074300     IF WS-IBAN-CHAR IS NUMERIC                                   00074300
074400         ADD 1 TO WS-IBAN-EXPAND-LEN                              00074400
074500         MOVE WS-IBAN-CHAR                                        00074500
074600             TO WS-IBAN-EXPAND (WS-IBAN-EXPAND-LEN:1)             00074600
074700     ELSE                                                         00074700
074800         PERFORM 2216-FIND-ALPHA-VALUE                            00074800
074900         MOVE WS-IBAN-DIGIT-VAL TO WS-IBAN-EXPAND-2               00074900
075000         ADD 2 TO WS-IBAN-EXPAND-LEN                              00075000
075100         MOVE WS-IBAN-EXPAND-2                                    00075100
075200             TO WS-IBAN-EXPAND (WS-IBAN-EXPAND-LEN - 1:2)         00075200
075300     END-IF.                                                      00075300
075400 2217-EXIT.                                                       00075400
075500     EXIT.                                                        00075500
075600*****************************                                     00075600
075700                                                                  00075700
075800 2218-FOLD-ONE-DIGIT.                                             00075800
075900     MOVE WS-IBAN-EXPAND (WS-IBAN-IX:1) TO WS-IBAN-CHAR           00075900
076000     COMPUTE WS-IBAN-QUOT =                                       00076000
076100         (WS-IBAN-REM * 10 + WS-IBAN-CHAR-NUM) / 97               00076100
076200     COMPUTE WS-IBAN-REM =                                        00076200
076300         (WS-IBAN-REM * 10 + WS-IBAN-CHAR-NUM)                    00076300
076400             - (WS-IBAN-QUOT * 97).                               00076400
076500 2218-EXIT.                                                       00076500
076600     EXIT.                                                        00076600
076700*****************************                                     00076700
076800                                                                  00076800
076900 2216-FIND-ALPHA-VALUE.                                           00076900
077000     MOVE ZERO TO WS-IBAN-DIGIT-VAL                               00077000
077100     PERFORM 2219-CHECK-ONE-ALPHA THRU 2219-EXIT                  00077100
077200         VARYING WS-IBAN-ALPHA-IX FROM 1 BY 1                     00077200
077300             UNTIL WS-IBAN-ALPHA-IX > 26.                         00077300
077400*****************************                                     00077400
077500                                                                  00077500
077600 2219-CHECK-ONE-ALPHA.                                            00077600
077700     IF WS-IBAN-ALPHA-CHAR (WS-IBAN-ALPHA-IX) = WS-IBAN-CHAR      00077700
077800         COMPUTE WS-IBAN-DIGIT-VAL = WS-IBAN-ALPHA-IX + 9         00077800
077900     END-IF.                                                      00077900
078000 2219-EXIT.                                                       00078000
078100     EXIT.                                                        00078100
078200*****************************                                     00078200
078300                                                                  00078300
078400 2220-VALIDATE-DATE.                                              00078400
078500     MOVE WS-CSV-FIELD (2) TO WS-TRIM-SOURCE                      00078500
078600     PERFORM 8100-TRIM-FIELD                                      00078600
078700     MOVE WS-TRIM-TARGET (1:4)  TO WS-D-CCYY                      00078700
078800     MOVE WS-TRIM-TARGET (5:1)  TO WS-D-SEP1                      00078800
078900     MOVE WS-TRIM-TARGET (6:2)  TO WS-D-MM                        00078900
079000     MOVE WS-TRIM-TARGET (8:1)  TO WS-D-SEP2                      00079000
079100     MOVE WS-TRIM-TARGET (9:2)  TO WS-D-DD                        00079100
079200     IF WS-D-SEP1 NOT = '-' OR WS-D-SEP2 NOT = '-'                00079200
079300         MOVE 'N' TO VALID-ROW-SW                                 00079300
079400         MOVE 'DATE IS NOT IN CCYY-MM-DD FORMAT'                  00079400
079500             TO WS-ERROR-MESSAGE                                  00079500
079600         GO TO 2220-EXIT                                          00079600
079700     END-IF                                                       00079700
079800     IF WS-D-MM < 1 OR WS-D-MM > 12                               00079800
079900         MOVE 'N' TO VALID-ROW-SW                                 00079900
080000         MOVE 'DATE MONTH IS OUT OF RANGE' TO WS-ERROR-MESSAGE    00080000
080100         GO TO 2220-EXIT                                          00080100
080200     END-IF                                                       00080200
080300     IF WS-D-DD < 1 OR WS-D-DD > 31                               00080300
080400         MOVE 'N' TO VALID-ROW-SW                                 00080400
080500         MOVE 'DATE DAY IS OUT OF RANGE' TO WS-ERROR-MESSAGE      00080500
080600         GO TO 2220-EXIT                                          00080600
080700     END-IF                                                       00080700
080800     IF WS-D-CCYY > WS-TODAY-CCYY                                 00080800
080900         MOVE 'N' TO VALID-ROW-SW                                 00080900
081000         MOVE 'DATE IS IN THE FUTURE' TO WS-ERROR-MESSAGE         00081000
081100         GO TO 2220-EXIT                                          00081100
081200     END-IF                                                       00081200
081300     IF WS-D-CCYY < WS-EARLIEST-CCYY                              00081300
081400         MOVE 'N' TO VALID-ROW-SW                                 00081400
081500         MOVE 'DATE IS MORE THAN 10 YEARS OLD'                    00081500
081600             TO WS-ERROR-MESSAGE                                  00081600
081700         GO TO 2220-EXIT                                          00081700
081800     END-IF                                                       00081800
081900     MOVE WS-TRIM-TARGET (1:10) TO WS-V-DATE.                     00081900
082000 2220-EXIT.                                                       00082000
082100     EXIT.                                                        00082100
082200*****************************                                     00082200
082300                                                                  00082300
082400 2230-VALIDATE-CURRENCY.                                          00082400
082500     MOVE WS-CSV-FIELD (3) TO WS-TRIM-SOURCE                      00082500
082600     PERFORM 8100-TRIM-FIELD                                      00082600
082700     INSPECT WS-TRIM-TARGET                                       00082700
082800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00082800
082900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  00082900
083000     MOVE 'N' TO VALID-ROW-SW                                     00083000
083100     PERFORM 2231-CHECK-ONE-CURRENCY THRU 2231-EXIT               00083100
083200         VARYING WS-SCAN-IX FROM 1 BY 1                           00083200
083300             UNTIL WS-SCAN-IX > CATTAB-CURR-MAX                   00083300
083400     IF VALID-ROW                                                 00083400
083500         MOVE WS-TRIM-TARGET (1:3) TO WS-V-CURRENCY               00083500
083600     ELSE                                                         00083600
083700         MOVE 'CURRENCY CODE NOT RECOGNISED' TO WS-ERROR-MESSAGE  00083700
083800     END-IF.                                                      00083800
083900*****************************                                     00083900
084000                                                                  00084000
084100 2231-CHECK-ONE-CURRENCY.                                         00084100
084200     IF WS-TRIM-TARGET (1:3) = CATTAB-CURRENCY-CODE (WS-SCAN-IX)  00084200
084300         MOVE 'Y' TO VALID-ROW-SW                                 00084300
084400     END-IF.                                                      00084400
084500 2231-EXIT.                                                       00084500
084600     EXIT.                                                        00084600
084700*****************************                                     00084700
084800                                                                  00084800
084900 2240-VALIDATE-CATEGORY.                                          00084900
085000     MOVE WS-CSV-FIELD (4) TO WS-TRIM-SOURCE                      00085000
085100     PERFORM 8100-TRIM-FIELD                                      00085100
085200     INSPECT WS-TRIM-TARGET                                       00085200
085300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00085300
085400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  00085400
085500     MOVE 'N' TO VALID-ROW-SW                                     00085500
085600     PERFORM 2241-CHECK-ONE-CATEGORY THRU 2241-EXIT               00085600
085700         VARYING WS-SCAN-IX FROM 1 BY 1                           00085700
085800             UNTIL WS-SCAN-IX > CATTAB-CAT-MAX                    00085800
085900     IF VALID-ROW                                                 00085900
086000         MOVE WS-TRIM-TARGET (1:13) TO WS-V-CATEGORY              00086000
086100     ELSE                                                         00086100
086200         MOVE 'CATEGORY CODE NOT RECOGNISED' TO WS-ERROR-MESSAGE  00086200
086300     END-IF.                                                      00086300
086400*****************************                                     00086400
086500                                                                  00086500
086600 2241-CHECK-ONE-CATEGORY.                                         00086600
086700     IF WS-TRIM-TARGET (1:13) = CATTAB-CATEGORY-CODE (WS-SCAN-IX) 00086700
086800         MOVE 'Y' TO VALID-ROW-SW                                 00086800
086900     END-IF.                                                      00086900
087000 2241-EXIT.                                                       00087000
087100     EXIT.                                                        00087100
087200*****************************                                     00087200
087300                                                                  00087300
087400 2250-VALIDATE-AMOUNT.                                            00087400
087500*    MANUAL DECIMAL PARSE - NO FUNCTION NUMVAL IN THIS SHOP'S     00087500
087600*    COMPILER ERA.  A LEADING '-' GIVES AN EXPENSE, OTHERWISE     00087600
087700*    THE ROW IS TREATED AS AN INCOME - THE SAME SIGN RULE THE     00087700
087800*    OLD BANKGIRO POSTING READER USED FOR CREDIT/DEBIT LINES.     00087800
087900     MOVE WS-CSV-FIELD (5) TO WS-TRIM-SOURCE                      00087900
088000     PERFORM 8100-TRIM-FIELD                                      00088000
088100     MOVE WS-TRIM-TARGET (1:20) TO WS-A-TEXT                      00088100
088200     MOVE ZERO TO WS-A-LEN                                        00088200
088300     PERFORM 2252-FIND-AMOUNT-LEN THRU 2252-EXIT                  00088300
088400         VARYING WS-A-IX FROM 20 BY -1                            00088400
088500             UNTIL WS-A-IX < 1                                    00088500
088600             OR WS-A-TEXT (WS-A-IX:1) NOT = SPACE                 00088600
088700     IF WS-A-LEN = ZERO                                           00088700
088800         MOVE 'N' TO VALID-ROW-SW                                 00088800
088900         MOVE 'AMOUNT IS MISSING' TO WS-ERROR-MESSAGE             00088900
089000         GO TO 2250-EXIT                                          00089000
089100     END-IF                                                       00089100
089200     MOVE +1 TO WS-A-SIGN                                         00089200
089300     MOVE ZERO TO WS-A-INT-PART WS-A-DEC-PART WS-A-DEC-DIGITS     00089300
089400     MOVE ZERO TO WS-A-ROUND-DIGIT                                00089400
089500     MOVE 'N' TO WS-A-DECIMAL-SEEN-SW                             00089500
089600     MOVE 1 TO WS-A-IX                                            00089600
089700     IF WS-A-TEXT (1:1) = '-'                                     00089700
089800         MOVE -1 TO WS-A-SIGN                                     00089800
089900         MOVE 2 TO WS-A-IX                                        00089900
090000     END-IF                                                       00090000
090100     IF WS-A-TEXT (1:1) = '+'                                     00090100
090200         MOVE 2 TO WS-A-IX                                        00090200
090300     END-IF                                                       00090300
090400     PERFORM 2251-PARSE-AMOUNT-DIGITS THRU 2251-EXIT              00090400
090500         VARYING WS-A-IX FROM WS-A-IX BY 1                        00090500
090600             UNTIL WS-A-IX > WS-A-LEN                             00090600
090700     IF NOT VALID-ROW                                             00090700
090800         GO TO 2250-EXIT                                          00090800
090900     END-IF                                                       00090900
091000*    THIRD-DECIMAL-DIGIT HALF-UP BUMP - 2251 STOPPED ACCUMULATING 00091000
091100*    AT TWO DECIMAL DIGITS BUT REMEMBERED THE NEXT ONE, SO A RATE 00091100
091200*    LIKE 12.345 ROUNDS TO 12.35 INSTEAD OF QUIETLY TRUNCATING.   00091200
091300     IF WS-A-ROUND-DIGIT NOT < 5                                  00091300
091400         ADD 1 TO WS-A-DEC-PART                                   00091400
091500         IF WS-A-DEC-PART > 99                                    00091500
091600             MOVE ZERO TO WS-A-DEC-PART                           00091600
091700             ADD 1 TO WS-A-INT-PART                               00091700
091800         END-IF                                                   00091800
091900     END-IF                                                       00091900
092000     COMPUTE WS-A-RESULT ROUNDED =                                00092000
092100         WS-A-SIGN * (WS-A-INT-PART +                             00092100
092200             (WS-A-DEC-PART / 100))                               00092200
092300     IF WS-A-RESULT = ZERO                                        00092300
092400         MOVE 'N' TO VALID-ROW-SW                                 00092400
092500         MOVE 'AMOUNT MAY NOT BE ZERO' TO WS-ERROR-MESSAGE        00092500
092600     ELSE                                                         00092600
092700         MOVE WS-A-RESULT TO WS-V-AMOUNT                          00092700
092800     END-IF.                                                      00092800
092900 2250-EXIT.                                                       00092900
093000     EXIT.                                                        00093000
093100*****************************                                     00093100
093200                                                                  00093200
093300 2252-FIND-AMOUNT-LEN.                                            00093300
093400     MOVE WS-A-IX TO WS-A-LEN.                                    00093400
093500 2252-EXIT.                                                       00093500
093600     EXIT.                                                        00093600
093700*****************************                                     00093700
093800                                                                  00093800
093900 2251-PARSE-AMOUNT-DIGITS.                                        00093900
094000     MOVE WS-A-TEXT (WS-A-IX:1) TO WS-A-CHAR                      00094000
094100     IF WS-A-CHAR = '.'                                           00094100
094200         IF WS-A-DECIMAL-SEEN                                     00094200
094300             MOVE 'N' TO VALID-ROW-SW                             00094300
094400             MOVE 'AMOUNT HAS TWO DECIMAL POINTS'                 00094400
094500                 TO WS-ERROR-MESSAGE                              00094500
094600         ELSE                                                     00094600
094700             MOVE 'Y' TO WS-A-DECIMAL-SEEN-SW                     00094700
094800         END-IF                                                   00094800
094900     ELSE                                                         00094900
095000         IF WS-A-CHAR IS NOT NUMERIC                              00095000
095100             MOVE 'N' TO VALID-ROW-SW                             00095100
095200             MOVE 'AMOUNT CONTAINS A NON-NUMERIC CHARACTER'       00095200
095300                 TO WS-ERROR-MESSAGE                              00095300
095400         ELSE                                                     00095400
095500             IF WS-A-DECIMAL-SEEN                                 00095500
095600                 IF WS-A-DEC-DIGITS < 2                           00095600
095700                     ADD 1 TO WS-A-DEC-DIGITS                     00095700
095800                     COMPUTE WS-A-DEC-PART =                      00095800
095900                         WS-A-DEC-PART * 10 + WS-A-CHAR-NUM       00095900
096000                 ELSE                                             00096000
096100                     IF WS-A-DEC-DIGITS = 2                       00096100
096200                         MOVE WS-A-CHAR-NUM TO WS-A-ROUND-DIGIT   00096200
096300                         ADD 1 TO WS-A-DEC-DIGITS                 00096300
096400                     END-IF                                       00096400
096500                 END-IF                                           00096500
096600             ELSE                                                 00096600
096700                 COMPUTE WS-A-INT-PART =                          00096700
096800                     WS-A-INT-PART * 10 + WS-A-CHAR-NUM           00096800
096900             END-IF                                               00096900
097000         END-IF                                                   00097000
097100     END-IF.                                                      00097100
097200 2251-EXIT.                                                       00097200
097300     EXIT.                                                        00097300
097400*****************************                                     00097400
097500                                                                  00097500
097600 2800-BUILD-AND-SAVE-TRANSACTION.                                 00097600
097700*    RE-CHECKS THE REQUIRED FIELDS BEFORE WRITE - BELT AND        00097700
097800*    BRACES, SAME HABIT AS READBG'S OWN POST-VALIDATION MOVES.    00097800
097900     IF WS-V-IBAN = SPACE OR WS-V-CURRENCY = SPACE                00097900
098000             OR WS-V-CATEGORY = SPACE OR WS-V-AMOUNT = ZERO       00098000
098100         MOVE 'N' TO VALID-ROW-SW                                 00098100
098200         MOVE 'REQUIRED FIELD MISSING AT SAVE TIME'               00098200
098300             TO WS-ERROR-MESSAGE                                  00098300
098400         PERFORM 2900-WRITE-ROW-ERROR                             00098400
098500         GO TO 2800-EXIT                                          00098500
098600     END-IF                                                       00098600
098700     MOVE SPACE TO TRANMSTR-REC                                   00098700
098800     ACCEPT WS-DISPLAY-LINE (1:6) FROM TIME                       00098800
098900     STRING WS-TODAY-DATE DELIMITED BY SIZE                       00098900
099000            '-' DELIMITED BY SIZE                                 00099000
099100            WS-DISPLAY-LINE (1:6) DELIMITED BY SIZE               00099100
099200            '-' DELIMITED BY SIZE                                 00099200
099300            WS-ROW-NUMBER DELIMITED BY SIZE                       00099300
099400         INTO TR-TRANSACTION-ID                                   00099400
099500     END-STRING                                                   00099500
099600     MOVE WS-V-IBAN         TO TR-IBAN                            00099600
099700     MOVE WS-V-DATE (1:4)   TO TR-TRANSACTION-CCYY                00099700
099800     MOVE WS-V-DATE (6:2)   TO TR-TRANSACTION-MM                  00099800
099900     MOVE WS-V-DATE (9:2)   TO TR-TRANSACTION-DD                  00099900
100000     MOVE WS-V-CURRENCY     TO TR-CURRENCY-CODE                   00100000
100100     MOVE WS-V-CATEGORY     TO TR-CATEGORY-CODE                   00100100
100200     MOVE WS-V-AMOUNT       TO TR-AMOUNT                          00100200
100300     MOVE WS-BATCH-ID       TO TR-IMPORT-BATCH-ID                 00100300
100400     WRITE TRANMSTR-REC                                           00100400
100500     IF NOT TRANMSTR-SUCCESSFUL                                   00100500
100600         STRING 'CANNOT WRITE TRANSACTION MASTER, FILE STATUS='   00100600
100700                    DELIMITED BY SIZE                             00100700
100800                TRANMSTR-FS         DELIMITED BY SIZE             00100800
100900             INTO WS-FAILURE-MESSAGE                              00100900
101000         END-STRING                                               00101000
101100         SET WS-BATCH-FAILED TO TRUE                              00101100
101200     END-IF.                                                      00101200
101300 2800-EXIT.                                                       00101300
101400     EXIT.                                                        00101400
101500*****************************                                     00101500
101600                                                                  00101600
101700 2900-WRITE-ROW-ERROR.                                            00101700
101800*    ED-BATCH-ID LETS A LATER STATUS ENQUIRY PULL BACK JUST THIS  00101800
101900*    BATCH'S OWN REJECTS ONCE HEADERS AND DETAILS FROM SEVERAL    00101900
102000*    BATCHES ARE INTERLEAVED IN THE LOG (TAB-0325).               00102000
102100     MOVE SPACE TO ERRDET-RECORD                                  00102100
102200     SET ED-IS-ERROR-DETAIL-REC TO TRUE                           00102200
102300     MOVE WS-BATCH-ID TO ED-BATCH-ID                              00102300
102400     MOVE WS-ROW-NUMBER TO ED-ROW-NUMBER                          00102400
102500     MOVE WS-ERROR-MESSAGE TO ED-MESSAGE                          00102500
102600     MOVE ERRDET-RECORD (1:246) TO IMPBATCH-REC (1:246)           00102600
102700     MOVE SPACE TO IMPBATCH-REC (247:186)                         00102700
102800     WRITE IMPBATCH-REC                                           00102800
102900     IF NOT IMPBATCH-SUCCESSFUL                                   00102900
103000         STRING 'CANNOT WRITE IMPORT BATCH LOG, FILE STATUS='     00103000
103100                    DELIMITED BY SIZE                             00103100
103200                IMPBATCH-FS         DELIMITED BY SIZE             00103200
103300             INTO WS-FAILURE-MESSAGE                              00103300
103400         END-STRING                                               00103400
103500         SET WS-BATCH-FAILED TO TRUE                              00103500
103600     END-IF.                                                      00103600
103700*****************************                                     00103700
103800                                                                  00103800
103900 3000-PROCESS-BATCH.                                              00103900
104000     PERFORM 2001-VALIDATE-CSV-FILE                               00104000
104100     IF NOT WS-CSVFV-VALID                                        00104100
104200         GO TO 3000-EXIT                                          00104200
104300     END-IF                                                       00104300
104400     PERFORM 1100-COMPUTE-CHECKSUM                                00104400
104500     PERFORM 1200-CHECK-DUPLICATE-BATCH                           00104500
104600     IF DUPLICATE-FOUND                                           00104600
104700         MOVE WS-DUP-BATCH-ID TO LK-BATCH-ID-INQUIRY              00104700
104800         IF WS-DUP-STATUS = 'COMPLETED'                           00104800
104900             DISPLAY 'TABREADCSV - FILE ALREADY IMPORTED, BATCH=' 00104900
105000                 WS-DUP-BATCH-ID                                  00105000
105100             MOVE 'DUPLICATE' TO LK-RETURN-STATUS                 00105100
105200         ELSE                                                     00105200
105300             DISPLAY 'TABREADCSV - FILE STILL IMPORTING, BATCH='  00105300
105400                 WS-DUP-BATCH-ID                                  00105400
105500             MOVE 'INPROGRESS' TO LK-RETURN-STATUS                00105500
105600         END-IF                                                   00105600
105700         GO TO 3000-EXIT                                          00105700
105800     END-IF                                                       00105800
105900     PERFORM 1300-CREATE-BATCH-HEADER                             00105900
106000     PERFORM 3010-MARK-PROCESSING                                 00106000
106100     PERFORM 2000-PARSE-CSV-FILE                                  00106100
106200     IF WS-BATCH-FAILED                                           00106200
106300         PERFORM 3950-FAIL-BATCH                                  00106300
106400     ELSE                                                         00106400
106500         PERFORM 3900-COMPLETE-BATCH                              00106500
106600     END-IF                                                       00106600
106700     MOVE IB-STATUS TO LK-RETURN-STATUS.                          00106700
106800 3000-EXIT.                                                       00106800
106900     EXIT.                                                        00106900
107000*****************************                                     00107000
107100                                                                  00107100
107200 3010-MARK-PROCESSING.                                            00107200
107300     OPEN EXTEND IMPORT-BATCH-LOG                                 00107300
107400     SET IB-PROCESSING TO TRUE                                    00107400
107500     MOVE IMPBATCH-RECORD (1:431) TO IMPBATCH-REC (1:431)         00107500
107600     WRITE IMPBATCH-REC                                           00107600
107700     CLOSE IMPORT-BATCH-LOG.                                      00107700
107800*****************************                                     00107800
107900                                                                  00107900
108000 3900-COMPLETE-BATCH.                                             00108000
108100*    A BATCH THAT RAN TO THE END OF THE FILE IS COMPLETED, EVEN   00108100
108200*    WHEN EVERY ROW WAS BAD - THE READER DID ITS JOB AND LOGGED   00108200
108300*    THE REJECTS.  A BATCH WHERE THE PARSE PASS ITSELF COULD NOT  00108300
108400*    OPEN OR WRITE ITS OUTPUT FILES NEVER REACHES HERE - SEE      00108400
108500*    3950-FAIL-BATCH BELOW (TAB-0328).                            00108500
108600     MOVE WS-TOTAL-ROWS   TO IB-TOTAL-ROWS                        00108600
108700     MOVE WS-SUCCESS-COUNT TO IB-SUCCESS-COUNT                    00108700
108800     MOVE WS-ERROR-COUNT  TO IB-ERROR-COUNT                       00108800
108900     SET IB-COMPLETED TO TRUE                                     00108900
109000     ACCEPT WS-TODAY-RAW FROM DATE                                00109000
109100     PERFORM 1050-WINDOW-CENTURY                                  00109100
109200     MOVE WS-TODAY-CCYY TO WS-TODAY-CCYY-P                        00109200
109300     MOVE WS-TODAY-MM   TO WS-TODAY-MM-P                          00109300
109400     MOVE WS-TODAY-DD   TO WS-TODAY-DD-P                          00109400
109500     MOVE WS-TODAY-DATE-RED TO IB-COMPLETED-DATE                  00109500
109600     ACCEPT WS-DISPLAY-LINE (1:6) FROM TIME                       00109600
109700     MOVE WS-DISPLAY-LINE (1:6) TO IB-COMPLETED-TIME              00109700
109800     OPEN EXTEND IMPORT-BATCH-LOG                                 00109800
109900     MOVE IMPBATCH-RECORD (1:431) TO IMPBATCH-REC (1:431)         00109900
110000     WRITE IMPBATCH-REC                                           00110000
110100     CLOSE IMPORT-BATCH-LOG.                                      00110100
110200*****************************                                     00110200
110300                                                                  00110300
110400 3950-FAIL-BATCH.                                                 00110400
110500*    STEP (I) OF THE ASYNC PROCESSING RULE (TAB-0328) - A BAD     00110500
110600*    OPEN OR A DISK-FULL WRITE AGAINST TRANSACTION-MASTER OR      00110600
110700*    IMPORT-BATCH-LOG DURING THE PARSE PASS FAILS THE WHOLE       00110700
110800*    BATCH INSTEAD OF SILENTLY LANDING ON COMPLETED.  A ROW-ZERO  00110800
110900*    ERROR-DETAIL RECORD CARRIES THE FAILURE MESSAGE FORWARD TO   00110900
111000*    THE STATUS ENQUIRY THE SAME WAY A BAD ROW DOES.              00111000
111100     SET IB-FAILED TO TRUE                                        00111100
111200     ACCEPT WS-TODAY-RAW FROM DATE                                00111200
111300     PERFORM 1050-WINDOW-CENTURY                                  00111300
111400     MOVE WS-TODAY-CCYY TO WS-TODAY-CCYY-P                        00111400
111500     MOVE WS-TODAY-MM   TO WS-TODAY-MM-P                          00111500
111600     MOVE WS-TODAY-DD   TO WS-TODAY-DD-P                          00111600
111700     MOVE WS-TODAY-DATE-RED TO IB-COMPLETED-DATE                  00111700
111800     ACCEPT WS-DISPLAY-LINE (1:6) FROM TIME                       00111800
111900     MOVE WS-DISPLAY-LINE (1:6) TO IB-COMPLETED-TIME              00111900
112000     MOVE SPACE TO ERRDET-RECORD                                  00112000
112100     SET ED-IS-ERROR-DETAIL-REC TO TRUE                           00112100
112200     MOVE WS-BATCH-ID TO ED-BATCH-ID                              00112200
112300     MOVE ZERO TO ED-ROW-NUMBER                                   00112300
112400     STRING 'PROCESSING FAILED: ' DELIMITED BY SIZE               00112400
112500            WS-FAILURE-MESSAGE DELIMITED BY SIZE                  00112500
112600         INTO ED-MESSAGE                                          00112600
112700     END-STRING                                                   00112700
112800     OPEN EXTEND IMPORT-BATCH-LOG                                 00112800
112900     MOVE IMPBATCH-RECORD (1:431) TO IMPBATCH-REC (1:431)         00112900
113000     WRITE IMPBATCH-REC                                           00113000
113100     MOVE ERRDET-RECORD (1:246) TO IMPBATCH-REC (1:246)           00113100
113200     MOVE SPACE TO IMPBATCH-REC (247:186)                         00113200
113300     WRITE IMPBATCH-REC                                           00113300
113400     CLOSE IMPORT-BATCH-LOG.                                      00113400
113500*****************************                                     00113500
113600                                                                  00113600
113700 4000-STATUS-LOOKUP.                                              00113700
113800*    ANSWERS AN OPERATOR CONSOLE STATUS ENQUIRY (TAB-0177).       00113800
113900*    SCANS IMPORT-BATCH-LOG FOR THE GIVEN BATCH ID, KEEPS THE     00113900
114000*    LAST MATCHING HEADER SNAPSHOT - HEADERS ARE APPENDED AS THE  00114000
114100*    STATUS MACHINE ADVANCES, NEVER REWRITTEN IN PLACE - AND      00114100
114200*    ALSO PRINTS EVERY ERROR-DETAIL LINE LOGGED AGAINST THE       00114200
114300*    BATCH (TAB-0325).                                            00114300
114400     MOVE LK-BATCH-ID-INQUIRY TO WS-INQUIRY-BATCH-ID              00114400
114500     MOVE 'NOTFOUND' TO LK-RETURN-STATUS                          00114500
114600     OPEN INPUT IMPORT-BATCH-LOG                                  00114600
114700     IF NOT IMPBATCH-SUCCESSFUL                                   00114700
114800         GO TO 4000-EXIT                                          00114800
114900     END-IF                                                       00114900
115000     MOVE 'N' TO END-OF-SCAN-SW                                   00115000
115100     READ IMPORT-BATCH-LOG AT END SET END-OF-SCAN TO TRUE END-READ00115100
115200     PERFORM 4010-CHECK-ONE-STATUS-REC UNTIL END-OF-SCAN          00115200
115300     CLOSE IMPORT-BATCH-LOG.                                      00115300
115400 4000-EXIT.                                                       00115400
115500     EXIT.                                                        00115500
115600*****************************                                     00115600
115700                                                                  00115700
115800 4010-CHECK-ONE-STATUS-REC.                                       00115800
115900*    A LOG RECORD IS EITHER A HEADER OR AN ERROR-DETAIL LINE -    00115900
116000*    THE TWO VIEWS SHARE ONE SLOT, SO ONLY ONE MOVE IS TRUSTED    00116000
116100*    PER RECORD, PICKED BY THE RECORD-TYPE BYTE.                  00116100
116200     MOVE IMPBATCH-REC (1:432) TO IMPBATCH-RECORD (1:432)         00116200
116300     IF IB-IS-HEADER-REC AND IB-BATCH-ID = WS-INQUIRY-BATCH-ID    00116300
116400         MOVE IB-STATUS TO LK-RETURN-STATUS                       00116400
116500         PERFORM 4900-DISPLAY-STATUS-LINE                         00116500
116600     ELSE                                                         00116600
116700         MOVE IMPBATCH-REC (1:432) TO ERRDET-RECORD (1:432)       00116700
116800         IF ED-IS-ERROR-DETAIL-REC                                00116800
116900                 AND ED-BATCH-ID = WS-INQUIRY-BATCH-ID            00116900
117000             PERFORM 4910-DISPLAY-ERROR-LINE                      00117000
117100         END-IF                                                   00117100
117200     END-IF                                                       00117200
117300     READ IMPORT-BATCH-LOG AT END                                 00117300
117400         SET END-OF-SCAN TO TRUE END-READ.                        00117400
117500*****************************                                     00117500
117600                                                                  00117600
117700 4900-DISPLAY-STATUS-LINE.                                        00117700
117800     MOVE SPACE TO WS-DISPLAY-LINE                                00117800
117900     STRING IB-BATCH-ID DELIMITED BY SIZE                         00117900
118000            ' STATUS=' DELIMITED BY SIZE                          00118000
118100            IB-STATUS DELIMITED BY SIZE                           00118100
118200            ' TOTAL='  DELIMITED BY SIZE                          00118200
118300            IB-TOTAL-ROWS DELIMITED BY SIZE                       00118300
118400            ' OK='     DELIMITED BY SIZE                          00118400
118500            IB-SUCCESS-COUNT DELIMITED BY SIZE                    00118500
118600            ' ERR='    DELIMITED BY SIZE                          00118600
118700            IB-ERROR-COUNT DELIMITED BY SIZE                      00118700
118800         INTO WS-DISPLAY-LINE                                     00118800
118900     END-STRING                                                   00118900
119000     DISPLAY WS-DISPLAY-LINE                                      00119000
119100     DISPLAY '   FILENAME=' IB-FILENAME-TEXT                      00119100
119200     DISPLAY '   CREATED=' IB-CREATED-DATE '-' IB-CREATED-TIME    00119200
119300     DISPLAY '   COMPLETED=' IB-COMPLETED-DATE '-'                00119300
119400             IB-COMPLETED-TIME.                                   00119400
119500*****************************                                     00119500
119600                                                                  00119600
119700 4910-DISPLAY-ERROR-LINE.                                         00119700
119800     DISPLAY '   REJECT ROW=' ED-ROW-NUMBER ' ' ED-MESSAGE.       00119800
