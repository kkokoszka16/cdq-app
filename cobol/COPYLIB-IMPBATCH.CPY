000100*                                                                 00000100
000200*    IMPORT-BATCH-LOG HEADER RECORD - ONE PER UPLOADED FILE.      00000200
000300*    ORIGINALLY THE "INLOG" INCOMING-FILE-LOG COPYBOOK;           00000300
000400*    RE-CUT FOR THE STATEMENT IMPORT AUDIT TRAIL.                 00000400
000500*    880613  PB   INITIAL COPY FROM INLOG.                        00000500
000600*    910704  SS   ADDED STATUS 88-LEVELS FOR THE STATE MACHINE    00000600
000700*                (REQ TAB-0114) - WAS A PLAIN RESULT CODE         00000700
000800*                BEFORE THIS.                                     00000800
000900*    930111  PB   WIDENED FILENAME TO 255 - CUSTOMER'S            00000900
001000*                STATEMENT EXPORT NAMES RAN LONGER THAN WE        00001000
001100*                FIRST ALLOWED FOR.                               00001100
001200*    111107  BK   IB-FAILED IS NOW ACTUALLY SET BY THE READER ON  00001200
001300*                A BAD OPEN OR WRITE DURING THE PARSE PASS -      00001300
001400*                IT SAT UNUSED SINCE 910704 (TAB-0328).           00001400
001500*                                                                 00001500
001600 01  IMPBATCH-RECORD.                                             00001600
001700     03 IB-RECORD-TYPE              PIC X(1).                     00001700
001800        88  IB-IS-HEADER-REC               VALUE 'H'.             00001800
001900        88  IB-IS-ERROR-DETAIL-REC          VALUE 'E'.            00001900
002000     03 IB-HEADER-BODY.                                           00002000
002100        05 IB-BATCH-ID              PIC X(36).                    00002100
002200        05 IB-FILENAME.                                           00002200
002300           07 IB-FILENAME-LEN       PIC S9(4) COMP.               00002300
002400           07 IB-FILENAME-TEXT      PIC X(255).                   00002400
002500        05 IB-FILE-CHECKSUM         PIC X(64).                    00002500
002600        05 IB-STATUS                PIC X(10).                    00002600
002700           88  IB-PENDING                  VALUE 'PENDING'.       00002700
002800           88  IB-PROCESSING               VALUE 'PROCESSING'.    00002800
002900           88  IB-COMPLETED                VALUE 'COMPLETED'.     00002900
003000           88  IB-FAILED                   VALUE 'FAILED'.        00003000
003100        05 IB-TOTAL-ROWS            PIC 9(9).                     00003100
003200        05 IB-SUCCESS-COUNT         PIC 9(9).                     00003200
003300        05 IB-ERROR-COUNT           PIC 9(9).                     00003300
003400        05 IB-CREATED-AT.                                         00003400
003500           07 IB-CREATED-DATE       PIC 9(8).                     00003500
003600           07 IB-CREATED-TIME       PIC 9(6).                     00003600
003700        05 IB-COMPLETED-AT.                                       00003700
003800           07 IB-COMPLETED-DATE     PIC 9(8).                     00003800
003900           07 IB-COMPLETED-TIME     PIC 9(6).                     00003900
004000        05 FILLER                   PIC X(9).                     00004000
004100     03 FILLER REDEFINES IB-HEADER-BODY PIC X(431).               00004100
